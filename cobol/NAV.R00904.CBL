000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    FUND-BREAKDOWN-REPORT.
000120 AUTHOR.        R. T. MAYVILLE.
000130 INSTALLATION.  MERIDIAN FUND SERVICES - SHAREHOLDER SYSTEMS.
000140 DATE-WRITTEN.  06/14/94.
000150 DATE-COMPILED. 03/11/14.
000160 SECURITY.      COMPANY CONFIDENTIAL - RESTRICTED DISTRIBUTION.
000170*================================================================
000180*  NAV EROSION MONITOR (NEM) SUB-SYSTEM.
000190*  FUND-BREAKDOWN-REPORT - ONE SECTION PER FUND, ONE DETAIL LINE
000200*  PER MONTHLY SNAPSHOT, SHOWING THE MONTH'S CLOSE, DISTRIBUTION
000210*  AND CUMULATIVE EROSION SINCE THE FIRST SNAPSHOT IN THE FUND'S
000220*  WINDOW.  A FOOTER LINE PER FUND CARRIES THE ANNUALIZED
000230*  DISTRIBUTION YIELD AND THE FUND'S OVERALL EROSION, RETURN AND
000240*  FLAG FROM THE METRICS FILE.
000250*
000260*  MONTHLY-SNAPSHOTS IS FUND-ID/YEAR-MONTH SEQUENCED BY THE
000270*  REFRESH DRIVER THAT BUILT IT, SO A FUND-ID CONTROL BREAK ON
000280*  A STRAIGHT SEQUENTIAL READ IS ALL THAT IS NEEDED HERE.
000290*================================================================
000300*  CHANGE LOG
000310*  ----------------------------------------------------------
000320*  DATE      BY   REQUEST    DESCRIPTION
000330*  --------  ---  ---------  ------------------------------
000340*  06/14/94  RTM  NEM-0112   ORIGINAL VERSION.
000350*  11/03/95  RTM  NEM-0140   ADDED THE ANNUALIZED DISTRIBUTION
000360*                            YIELD LINE TO THE FUND FOOTER.
000370*  09/02/98  LNC  NEM-0179   YEAR 2000 REMEDIATION - YEAR-MONTH
000380*                            AND SNAPSHOT-DATE PRINTED AS FULL
000390*                            CCYY-MM STRINGS THROUGHOUT.
000400*  03/11/14  CJP  NEM-0306   FUND HEADER NOW SHOWS THE METRICS
000410*                            WINDOW DATES AND THE FUND FOOTER
000420*                            NOW PRINTS TOTAL DISTRIBUTIONS $ -
000430*                            SHAREHOLDER SERVICES AUDIT REQUEST.
000440*================================================================
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SOURCE-COMPUTER. IBM-3090.
000480 OBJECT-COMPUTER. IBM-3090.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM.
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530     SELECT FUND-MASTER-FILE ASSIGN TO FUNDMSTR
000540         ORGANIZATION IS LINE SEQUENTIAL
000550         FILE STATUS IS WS-FUND-MASTER-STATUS.
000560     SELECT NAV-METRICS-FILE ASSIGN TO NAVMETR
000570         ORGANIZATION IS LINE SEQUENTIAL
000580         FILE STATUS IS WS-NAV-METRICS-STATUS.
000590     SELECT MONTHLY-SNAPSHOT-FILE ASSIGN TO MTHSNAP
000600         ORGANIZATION IS LINE SEQUENTIAL
000610         FILE STATUS IS WS-MTH-SNAPSHOT-STATUS.
000620     SELECT BREAKDOWN-REPORT-FILE ASSIGN TO BRKDOWN
000630         ORGANIZATION IS LINE SEQUENTIAL
000640         FILE STATUS IS WS-BREAKDOWN-STATUS.
000650 DATA DIVISION.
000660 FILE SECTION.
000670 FD  FUND-MASTER-FILE.
000680 01  FUND-MASTER-RECORD.
000690     05  FM-FUND-ID                 PIC 9(4).
000700     05  FM-FUND-TICKER             PIC X(10).
000710     05  FM-FUND-NAME               PIC X(40).
000720     05  FM-WARN-THRESHOLD          PIC S9(1)V9(4).
000730     05  FM-SELL-THRESHOLD          PIC S9(1)V9(4).
000740     05  FM-ADDED-DATE              PIC X(10).
000750     05  FM-ACTIVE-FLAG             PIC 9(1).
000760         88  FM-FUND-INACTIVE           VALUE 0.
000770         88  FM-FUND-ACTIVE             VALUE 1.
000780     05  FILLER                     PIC X(05).
000790*----------------------------------------------------------------
000800*  ALTERNATE VIEW - TICKER AND NAME AS ONE PRINT BLOCK, USED BY
000810*  THE BREAKDOWN HEADER LINE'S FUND-NOT-FOUND FOOTNOTE.
000820*----------------------------------------------------------------
000830 01  FUND-MASTER-IDENT-VIEW REDEFINES FUND-MASTER-RECORD.
000840     05  FILLER                     PIC X(04).
000850     05  FM-TICKER-AND-NAME-TEXT    PIC X(50).
000860     05  FILLER                     PIC X(26).
000870 FD  NAV-METRICS-FILE.
000880 01  NAV-METRICS-RECORD.
000890     05  MR-FUND-ID                 PIC 9(4).
000900     05  MR-CALC-DATE               PIC X(10).
000910     05  MR-WINDOW-START            PIC X(10).
000920     05  MR-WINDOW-END              PIC X(10).
000930     05  MR-START-PRICE             PIC 9(5)V9(4).
000940     05  MR-END-PRICE               PIC 9(5)V9(4).
000950     05  MR-TOTAL-DISTRIBUTIONS     PIC 9(4)V9(4).
000960     05  MR-NAV-EROSION-PCT         PIC S9(3)V9(6).
000970     05  MR-TRUE-RETURN-PCT         PIC S9(3)V9(6).
000980     05  MR-FLAG                    PIC X(07).
000990     05  FILLER                     PIC X(05).
001000*----------------------------------------------------------------
001010*  ALTERNATE VIEW - DECOMPOSED CALC-DATE, USED WHEN THE FUND
001020*  FOOTER PRINTS THE DATE METRICS WERE LAST REFRESHED.
001030*----------------------------------------------------------------
001040 01  NAV-METRICS-CALC-DATE-VIEW REDEFINES NAV-METRICS-RECORD.
001050     05  FILLER                     PIC X(04).
001060     05  MR-CALC-CCYY-DATE          PIC 9(4).
001070     05  FILLER                     PIC X(82).
001080 FD  MONTHLY-SNAPSHOT-FILE.
001090 01  MONTHLY-SNAPSHOT-RECORD.
001100     05  MS-FUND-ID                 PIC 9(4).
001110     05  MS-YEAR-MONTH              PIC X(07).
001120     05  MS-SNAPSHOT-DATE           PIC X(10).
001130     05  MS-CLOSE-PRICE             PIC 9(5)V9(4).
001140     05  MS-DISTRIBUTION            PIC 9(3)V9(4).
001150     05  FILLER                     PIC X(03).
001160 01  MTH-SNAPSHOT-YRMO-VIEW REDEFINES
001170         MONTHLY-SNAPSHOT-RECORD.
001180     05  FILLER                     PIC X(04).
001190     05  MS-YRMO-CCYY               PIC 9(4).
001200     05  FILLER                     PIC X(01).
001210     05  MS-YRMO-MM                 PIC 9(2).
001220     05  FILLER                     PIC X(29).
001230 FD  BREAKDOWN-REPORT-FILE.
001240 01  BREAKDOWN-REPORT-LINE          PIC X(80).
001250 WORKING-STORAGE SECTION.
001260 01  WS-FILE-STATUS-GROUP.
001270     05  WS-FUND-MASTER-STATUS      PIC X(02).
001280     05  WS-NAV-METRICS-STATUS      PIC X(02).
001290     05  WS-MTH-SNAPSHOT-STATUS     PIC X(02).
001300     05  WS-BREAKDOWN-STATUS        PIC X(02).
001310 01  WS-EOF-SWITCHES.
001320     05  WS-MTH-SNAPSHOT-EOF-SW     PIC X(01) VALUE 'N'.
001330         88  MTH-SNAPSHOT-EOF           VALUE 'Y'.
001340     05  WS-NAV-METRICS-EOF-SW      PIC X(01) VALUE 'N'.
001350         88  NAV-METRICS-EOF            VALUE 'Y'.
001360     05  WS-FIRST-FUND-SW           PIC X(01) VALUE 'Y'.
001370         88  WS-FIRST-FUND-IN-RUN       VALUE 'Y'.
001380*----------------------------------------------------------------
001390*  FUND MASTER TABLE - LOADED ONCE, KEYED BY FUND-ID, FOR THE
001400*  BREAKDOWN HEADER LINE'S FUND NAME AND TICKER.
001410*----------------------------------------------------------------
001420 01  WS-FUND-TABLE.
001430     05  WS-FUND-COUNT              PIC 9(4)  COMP.
001440     05  WS-FUND-ENTRY OCCURS 300 TIMES
001450             INDEXED BY FUND-IDX.
001460         10  FT-FUND-ID             PIC 9(4).
001470         10  FT-FUND-TICKER         PIC X(10).
001480         10  FT-FUND-NAME           PIC X(40).
001490*----------------------------------------------------------------
001500*  METRICS TABLE - LOADED ONCE, KEYED BY FUND-ID, FOR THE FUND
001510*  FOOTER LINE'S OVERALL EROSION, RETURN AND FLAG.
001520*----------------------------------------------------------------
001530 01  WS-METRICS-TABLE.
001540     05  WS-METRICS-COUNT           PIC 9(4)  COMP.
001550     05  WS-METRICS-ENTRY OCCURS 300 TIMES
001560             INDEXED BY METR-IDX.
001570         10  MT-FUND-ID             PIC 9(4).
001580         10  MT-WINDOW-START        PIC X(10).                     NEM0306
001590         10  MT-WINDOW-END          PIC X(10).                     NEM0306
001600         10  MT-NAV-EROSION-PCT     PIC S9(3)V9(6).
001610         10  MT-TRUE-RETURN-PCT     PIC S9(3)V9(6).
001620         10  MT-FLAG                PIC X(07).
001630         10  MT-TOTAL-DISTRIBUTIONS PIC 9(4)V9(4).
001640         10  MT-END-PRICE           PIC 9(5)V9(4).
001650 01  WS-CURRENT-FUND-AREA.
001660     05  WS-CUR-FUND-ID             PIC 9(4).
001670     05  WS-CUR-FUND-NAME           PIC X(40).
001680     05  WS-CUR-FUND-TICKER         PIC X(10).
001690     05  WS-CUR-FIRST-CLOSE         PIC 9(5)V9(4).
001700     05  WS-CUR-MONTH-COUNT         PIC 9(2)  COMP.
001710 01  WS-BREAK-WORK-AREA.
001720     05  WS-CUM-EROSION-PCT         PIC S9(3)V9(6).
001730     05  WS-DIST-YIELD-PCT          PIC S9(3)V9(6).
001740 77  WS-MATCH-FOUND-SW              PIC X(01).                     NEM0306
001750     88  WS-MATCH-FOUND                 VALUE 'Y'.
001760*----------------------------------------------------------------
001770*  PRINT LINE LAYOUTS.
001780*----------------------------------------------------------------
001790 01  WS-FUND-HEADER-LINE.
001800     05  FILLER PIC X(06) VALUE "FUND: ".
001810     05  WS-H-FUND-NAME             PIC X(30).                     NEM0306
001820     05  FILLER PIC X(02) VALUE "  ".
001830     05  WS-H-FUND-TICKER           PIC X(10).
001840     05  FILLER PIC X(06) VALUE " WIN: ".                          NEM0306
001850     05  WS-H-WINDOW-START          PIC X(10).                     NEM0306
001860     05  FILLER PIC X(04) VALUE " TO ".                            NEM0306
001870     05  WS-H-WINDOW-END            PIC X(10).                     NEM0306
001880     05  FILLER                     PIC X(02) VALUE SPACES.        NEM0306
001890 01  WS-COLUMN-HEADING-LINE.
001900     05  FILLER PIC X(01) VALUE SPACES.
001910     05  FILLER PIC X(09) VALUE "MONTH".
001920     05  FILLER PIC X(11) VALUE "DATE".
001930     05  FILLER PIC X(11) VALUE "CLOSE".
001940     05  FILLER PIC X(14) VALUE "DISTRIBUTION".
001950     05  FILLER PIC X(15) VALUE "CUM EROSION %".
001960     05  FILLER                     PIC X(19) VALUE SPACES.
001970 01  WS-SNAPSHOT-DETAIL-LINE.
001980     05  WS-D-YEAR-MONTH            PIC X(07).
001990     05  FILLER                     PIC X(03) VALUE SPACES.
002000     05  WS-D-SNAPSHOT-DATE         PIC X(10).
002010     05  FILLER                     PIC X(01) VALUE SPACES.
002020     05  WS-D-CLOSE-PRICE           PIC ZZZZ9.99.
002030     05  FILLER                     PIC X(03) VALUE SPACES.
002040     05  WS-D-DISTRIBUTION          PIC ZZ9.9999.
002050     05  FILLER                     PIC X(03) VALUE SPACES.
002060     05  WS-D-CUM-EROSION-PCT       PIC -ZZ9.99.
002070 01  WS-FUND-FOOTER-LINE-1.
002080     05  FILLER PIC X(14) VALUE "  DIST YIELD: ".
002090     05  WS-F1-DIST-YIELD-PCT       PIC -ZZ9.99.
002100     05  FILLER PIC X(01) VALUE "%".
002110     05  FILLER PIC X(16) VALUE "  TOTAL DIST $: ".                NEM0306
002120     05  WS-F1-TOTAL-DIST           PIC ZZZ9.99.                   NEM0306
002130     05  FILLER                     PIC X(28) VALUE SPACES.        NEM0306
002140 01  WS-FUND-FOOTER-LINE-2.
002150     05  FILLER PIC X(16) VALUE "  NAV EROSION: ".
002160     05  WS-F2-NAV-EROSION-PCT      PIC -ZZ9.99.
002170     05  FILLER PIC X(01) VALUE "%".
002180     05  FILLER PIC X(15) VALUE "  TRUE RETURN: ".
002190     05  WS-F2-TRUE-RETURN-PCT      PIC -ZZ9.99.
002200     05  FILLER PIC X(01) VALUE "%".
002210     05  FILLER PIC X(08) VALUE "  FLAG: ".
002220     05  WS-F2-FLAG                 PIC X(07).
002230     05  FILLER                     PIC X(04) VALUE SPACES.
002240 PROCEDURE DIVISION.
002250 0000-MAIN-CONTROL.
002260     PERFORM 1000-INITIALIZE-RTN THRU 1000-EXIT.
002270     PERFORM 1100-LOAD-FUND-TABLE-RTN THRU 1100-EXIT.
002280     PERFORM 1200-LOAD-METRICS-TABLE-RTN THRU 1200-EXIT.
002290     PERFORM 2000-READ-SNAPSHOT-RTN THRU 2000-EXIT.
002300     PERFORM 2500-PROCESS-SNAPSHOT-RTN THRU 2500-EXIT
002310         UNTIL MTH-SNAPSHOT-EOF.
002320     IF NOT WS-FIRST-FUND-IN-RUN
002330         PERFORM 5000-WRITE-FUND-FOOTER-RTN THRU 5000-EXIT.
002340     PERFORM 9900-CLOSE-FILES-RTN THRU 9900-EXIT.
002350     STOP RUN.
002360*----------------------------------------------------------------
002370 1000-INITIALIZE-RTN.
002380     OPEN INPUT  FUND-MASTER-FILE
002390                 NAV-METRICS-FILE
002400                 MONTHLY-SNAPSHOT-FILE.
002410     OPEN OUTPUT BREAKDOWN-REPORT-FILE.
002420     MOVE ZERO TO WS-FUND-COUNT WS-METRICS-COUNT.
002430 1000-EXIT.
002440     EXIT.
002450 1100-LOAD-FUND-TABLE-RTN.
002460     PERFORM 1110-READ-FUND-MASTER-RTN THRU 1110-EXIT.
002470     PERFORM 1120-STORE-FUND-ROW-RTN THRU 1120-EXIT
002480         UNTIL WS-FUND-MASTER-STATUS = '10'.
002490 1100-EXIT.
002500     EXIT.
002510 1110-READ-FUND-MASTER-RTN.
002520     READ FUND-MASTER-FILE
002530         AT END
002540             GO TO 1110-EXIT.
002550 1110-EXIT.
002560     EXIT.
002570 1120-STORE-FUND-ROW-RTN.
002580     ADD 1 TO WS-FUND-COUNT.
002590     SET FUND-IDX TO WS-FUND-COUNT.
002600     MOVE FM-FUND-ID       TO FT-FUND-ID (FUND-IDX).
002610     MOVE FM-FUND-TICKER   TO FT-FUND-TICKER (FUND-IDX).
002620     MOVE FM-FUND-NAME     TO FT-FUND-NAME (FUND-IDX).
002630     PERFORM 1110-READ-FUND-MASTER-RTN THRU 1110-EXIT.
002640 1120-EXIT.
002650     EXIT.
002660 1200-LOAD-METRICS-TABLE-RTN.
002670     PERFORM 1210-READ-NAV-METRICS-RTN THRU 1210-EXIT.
002680     PERFORM 1220-STORE-METRICS-ROW-RTN THRU 1220-EXIT
002690         UNTIL NAV-METRICS-EOF.
002700 1200-EXIT.
002710     EXIT.
002720 1210-READ-NAV-METRICS-RTN.
002730     READ NAV-METRICS-FILE
002740         AT END
002750             MOVE 'Y' TO WS-NAV-METRICS-EOF-SW
002760             GO TO 1210-EXIT.
002770 1210-EXIT.
002780     EXIT.
002790 1220-STORE-METRICS-ROW-RTN.
002800     ADD 1 TO WS-METRICS-COUNT.
002810     SET METR-IDX TO WS-METRICS-COUNT.
002820     MOVE MR-FUND-ID          TO MT-FUND-ID (METR-IDX).
002830     MOVE MR-WINDOW-START     TO MT-WINDOW-START (METR-IDX).       NEM0306
002840     MOVE MR-WINDOW-END       TO MT-WINDOW-END (METR-IDX).         NEM0306
002850     MOVE MR-NAV-EROSION-PCT  TO MT-NAV-EROSION-PCT (METR-IDX).
002860     MOVE MR-TRUE-RETURN-PCT  TO MT-TRUE-RETURN-PCT (METR-IDX).
002870     MOVE MR-FLAG             TO MT-FLAG (METR-IDX).
002880     MOVE MR-TOTAL-DISTRIBUTIONS TO
002890         MT-TOTAL-DISTRIBUTIONS (METR-IDX).
002900     MOVE MR-END-PRICE        TO MT-END-PRICE (METR-IDX).
002910     PERFORM 1210-READ-NAV-METRICS-RTN THRU 1210-EXIT.
002920 1220-EXIT.
002930     EXIT.
002940*----------------------------------------------------------------
002950 2000-READ-SNAPSHOT-RTN.
002960     READ MONTHLY-SNAPSHOT-FILE
002970         AT END
002980             MOVE 'Y' TO WS-MTH-SNAPSHOT-EOF-SW
002990             GO TO 2000-EXIT.
003000 2000-EXIT.
003010     EXIT.
003020*----------------------------------------------------------------
003030*  2500 SERIES - CONTROL BREAK ON FUND-ID.  BUSINESS RULE 6:
003040*  CUMULATIVE EROSION IS ALWAYS MEASURED FROM THE FIRST SNAPSHOT
003050*  IN THE FUND'S WINDOW, NOT MONTH-TO-MONTH.
003060*----------------------------------------------------------------
003070 2500-PROCESS-SNAPSHOT-RTN.
003080     IF WS-FIRST-FUND-IN-RUN OR MS-FUND-ID NOT = WS-CUR-FUND-ID
003090         IF NOT WS-FIRST-FUND-IN-RUN
003100             PERFORM 5000-WRITE-FUND-FOOTER-RTN THRU 5000-EXIT
003110         PERFORM 2600-START-NEW-FUND-RTN THRU 2600-EXIT.
003120     PERFORM 3000-EMIT-SNAPSHOT-DETAIL THRU 3000-EXIT.
003130     PERFORM 2000-READ-SNAPSHOT-RTN THRU 2000-EXIT.
003140 2500-EXIT.
003150     EXIT.
003160 2600-START-NEW-FUND-RTN.
003170     MOVE 'N' TO WS-FIRST-FUND-SW.
003180     MOVE MS-FUND-ID                TO WS-CUR-FUND-ID.
003190     MOVE MS-CLOSE-PRICE             TO WS-CUR-FIRST-CLOSE.
003200     MOVE ZERO                       TO WS-CUR-MONTH-COUNT.
003210     MOVE SPACES                     TO WS-CUR-FUND-NAME.
003220     MOVE SPACES                     TO WS-CUR-FUND-TICKER.
003230     SET FUND-IDX TO 1.
003240     SEARCH WS-FUND-ENTRY
003250         AT END NEXT SENTENCE
003260         WHEN FT-FUND-ID (FUND-IDX) = MS-FUND-ID
003270             MOVE FT-FUND-NAME (FUND-IDX) TO WS-CUR-FUND-NAME
003280             MOVE FT-FUND-TICKER (FUND-IDX)
003290                 TO WS-CUR-FUND-TICKER.
003300     MOVE SPACES TO WS-H-WINDOW-START WS-H-WINDOW-END.             NEM0306
003310     SET METR-IDX TO 1.                                            NEM0306
003320     SEARCH WS-METRICS-ENTRY                                       NEM0306
003330         AT END NEXT SENTENCE                                      NEM0306
003340         WHEN MT-FUND-ID (METR-IDX) = MS-FUND-ID                   NEM0306
003350             MOVE MT-WINDOW-START (METR-IDX) TO WS-H-WINDOW-START  NEM0306
003360             MOVE MT-WINDOW-END (METR-IDX)   TO WS-H-WINDOW-END.   NEM0306
003370     MOVE WS-CUR-FUND-NAME           TO WS-H-FUND-NAME.
003380     MOVE WS-CUR-FUND-TICKER         TO WS-H-FUND-TICKER.
003390     WRITE BREAKDOWN-REPORT-LINE FROM WS-FUND-HEADER-LINE
003400         AFTER ADVANCING TOP-OF-FORM.
003410     WRITE BREAKDOWN-REPORT-LINE FROM WS-COLUMN-HEADING-LINE
003420         AFTER ADVANCING 1 LINE.
003430 2600-EXIT.
003440     EXIT.
003450*----------------------------------------------------------------
003460 3000-EMIT-SNAPSHOT-DETAIL.
003470     ADD 1 TO WS-CUR-MONTH-COUNT.
003480     IF WS-CUR-FIRST-CLOSE > ZERO
003490         COMPUTE WS-CUM-EROSION-PCT ROUNDED =
003500             (MS-CLOSE-PRICE - WS-CUR-FIRST-CLOSE) /
003510                 WS-CUR-FIRST-CLOSE
003520     ELSE
003530         MOVE ZERO TO WS-CUM-EROSION-PCT.
003540     MOVE MS-YEAR-MONTH               TO WS-D-YEAR-MONTH.
003550     MOVE MS-SNAPSHOT-DATE            TO WS-D-SNAPSHOT-DATE.
003560     MOVE MS-CLOSE-PRICE              TO WS-D-CLOSE-PRICE.
003570     MOVE MS-DISTRIBUTION             TO WS-D-DISTRIBUTION.
003580     COMPUTE WS-D-CUM-EROSION-PCT ROUNDED =
003590         WS-CUM-EROSION-PCT * 100.
003600     WRITE BREAKDOWN-REPORT-LINE FROM WS-SNAPSHOT-DETAIL-LINE
003610         AFTER ADVANCING 1 LINE.
003620 3000-EXIT.
003630     EXIT.
003640*----------------------------------------------------------------
003650*  4000 SERIES - BUSINESS RULE 7: ANNUALIZED DISTRIBUTION YIELD
003660*  = (TOTAL DISTRIBUTIONS / MONTHS IN WINDOW) * 12 / LATEST
003670*  CLOSE PRICE.  ZERO WHEN THE LATEST CLOSE IS ZERO.
003680*----------------------------------------------------------------
003690 4000-CALCULATE-DISTRIBUTION-YIELD.
003700     SET METR-IDX TO 1.
003710     MOVE 'N' TO WS-MATCH-FOUND-SW.
003720     SEARCH WS-METRICS-ENTRY
003730         AT END NEXT SENTENCE
003740         WHEN MT-FUND-ID (METR-IDX) = WS-CUR-FUND-ID
003750             MOVE 'Y' TO WS-MATCH-FOUND-SW.
003760     MOVE ZERO TO WS-DIST-YIELD-PCT.
003770     IF WS-MATCH-FOUND AND WS-CUR-MONTH-COUNT > ZERO
003780         IF MT-END-PRICE (METR-IDX) > ZERO
003790             COMPUTE WS-DIST-YIELD-PCT ROUNDED =
003800                 ((MT-TOTAL-DISTRIBUTIONS (METR-IDX) /
003810                     WS-CUR-MONTH-COUNT) * 12) /
003820                     MT-END-PRICE (METR-IDX).
003830 4000-EXIT.
003840     EXIT.
003850*----------------------------------------------------------------
003860 5000-WRITE-FUND-FOOTER-RTN.
003870     PERFORM 4000-CALCULATE-DISTRIBUTION-YIELD THRU 4000-EXIT.
003880     COMPUTE WS-F1-DIST-YIELD-PCT ROUNDED =
003890         WS-DIST-YIELD-PCT * 100.
003900     IF WS-MATCH-FOUND                                             NEM0306
003910         COMPUTE WS-F1-TOTAL-DIST ROUNDED =                        NEM0306
003920             MT-TOTAL-DISTRIBUTIONS (METR-IDX)                     NEM0306
003930     ELSE                                                          NEM0306
003940         MOVE ZERO TO WS-F1-TOTAL-DIST.                            NEM0306
003950     WRITE BREAKDOWN-REPORT-LINE FROM WS-FUND-FOOTER-LINE-1
003960         AFTER ADVANCING 1 LINE.
003970     IF WS-MATCH-FOUND
003980         COMPUTE WS-F2-NAV-EROSION-PCT ROUNDED =
003990             MT-NAV-EROSION-PCT (METR-IDX) * 100
004000         COMPUTE WS-F2-TRUE-RETURN-PCT ROUNDED =
004010             MT-TRUE-RETURN-PCT (METR-IDX) * 100
004020         MOVE MT-FLAG (METR-IDX)    TO WS-F2-FLAG
004030     ELSE
004040         MOVE ZERO                  TO WS-F2-NAV-EROSION-PCT
004050         MOVE ZERO                  TO WS-F2-TRUE-RETURN-PCT
004060         MOVE "NO DATA"             TO WS-F2-FLAG.
004070     WRITE BREAKDOWN-REPORT-LINE FROM WS-FUND-FOOTER-LINE-2
004080         AFTER ADVANCING 1 LINE.
004090 5000-EXIT.
004100     EXIT.
004110 9900-CLOSE-FILES-RTN.
004120     CLOSE FUND-MASTER-FILE
004130           NAV-METRICS-FILE
004140           MONTHLY-SNAPSHOT-FILE
004150           BREAKDOWN-REPORT-FILE.
004160 9900-EXIT.
004170     EXIT.
