000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    NAV-REFRESH-DRIVER.
000120 AUTHOR.        D. K. WEATHERS.
000130 INSTALLATION.  MERIDIAN FUND SERVICES - SHAREHOLDER SYSTEMS.
000140 DATE-WRITTEN.  03/16/87.
000150 DATE-COMPILED. 03/11/2014.
000160 SECURITY.      COMPANY CONFIDENTIAL - RESTRICTED DISTRIBUTION.
000170*================================================================
000180*  NAV EROSION MONITOR (NEM) SUB-SYSTEM.
000190*  NAV-REFRESH-DRIVER - THE NIGHTLY MAIN STEP.
000200*
000210*  FOR EVERY ACTIVE FUND ON THE FUND MASTER:
000220*    - ROLLS THE FUND'S DAILY CLOSE PRICES AND CASH DISTRIB-
000230*      UTIONS UP INTO CALENDAR-MONTH SNAPSHOTS (MONTHLY
000240*      AGGREGATION) AND WRITES THEM TO MONTHLY-SNAPSHOTS.
000250*    - IF TWO OR MORE MONTHLY SNAPSHOTS RESULT, COMPUTES THE
000260*      NAV EROSION PERCENTAGE, TRUE RETURN PERCENTAGE AND
000270*      WARN/SELL FLAG AND WRITES ONE NAV-METRICS-RECORD.
000280*    - COUNTS THE FUND AS REFRESHED, OR AS AN ERROR WHEN NO
000290*      DAILY PRICE DATA WAS FOUND FOR IT AT ALL.
000300*
000310*  THE FUND MASTER IS SMALL ENOUGH TO HOLD ENTIRELY IN A
000320*  WORKING-STORAGE TABLE FOR THE RUN - THIS LETS US MATCH IT
000330*  AGAINST THE FUND-ID/DATE SEQUENCED PRICE AND DISTRIBUTION
000340*  FEEDS IN ONE PASS EACH WITHOUT REQUIRING THE MASTER ITSELF
000350*  TO BE IN FUND-ID ORDER (IT IS MAINTAINED IN FUND-NAME
000360*  ORDER FOR THE SCORECARD RUN).
000370*================================================================
000380*  CHANGE LOG
000390*  ----------------------------------------------------------
000400*  DATE      BY   REQUEST    DESCRIPTION
000410*  --------  ---  ---------  ------------------------------
000420*  03/16/87  DKW  NEM-0001   ORIGINAL VERSION.  SIX MONTH
000430*                            ROLLING WINDOW, SINGLE HARD-
000440*                            CODED WARN/SELL THRESHOLD PAIR.
000450*  02/09/91  RTM  NEM-0075   PRICE AND DISTRIBUTION AMOUNTS
000460*                            WIDENED TO FOUR DECIMAL PLACES.
000470*  06/14/94  RTM  NEM-0112   PER-FUND WARN/SELL THRESHOLDS.
000480*                            ROLLING WINDOW EXTENDED TO 12
000490*                            CALENDAR MONTHS.  TRUE RETURN
000500*                            PERCENTAGE ADDED ALONGSIDE NAV
000510*                            EROSION.
000520*  09/02/98  LNC  NEM-0179   YEAR 2000 REMEDIATION - ALL
000530*                            DATE COMPARES NOW USE FULL
000540*                            CCYY-MM-DD STRINGS THROUGHOUT.
000550*  01/11/99  LNC  NEM-0179   Y2K CERTIFICATION SIGN-OFF.
000560*  05/28/03  BAP  NEM-0244   ADDED FUND ACTIVE/INACTIVE TEST
000570*                            SO NEWLY LISTED FUNDS NOT YET
000580*                            CLEARED ARE SKIPPED, NOT ERRORED.
000590*  11/19/2013 CJP NEM-0301   SNAPSHOTS NOW EXPLICITLY RE-
000600*                            SORTED ASCENDING BY YEAR-MONTH
000610*                            BEFORE THE METRICS CALCULATION -
000620*                            AUDIT FINDING ON FEED ORDERING.
000630*  03/11/14   CJP NEM-0307   RUN-DATE RECAST AS A 77-LEVEL -
000640*                            NO LAYOUT OR LOGIC CHANGE.
000650*================================================================
000660 ENVIRONMENT DIVISION.
000670 CONFIGURATION SECTION.
000680 SOURCE-COMPUTER. IBM-3090.
000690 OBJECT-COMPUTER. IBM-3090.
000700 SPECIAL-NAMES.
000710     C01 IS TOP-OF-FORM.
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000740     SELECT FUND-MASTER-FILE ASSIGN TO FUNDMSTR
000750         ORGANIZATION IS LINE SEQUENTIAL
000760         FILE STATUS IS WS-FUND-MASTER-STATUS.
000770     SELECT DAILY-PRICE-FILE ASSIGN TO DLYPRICE
000780         ORGANIZATION IS LINE SEQUENTIAL
000790         FILE STATUS IS WS-DAILY-PRICE-STATUS.
000800     SELECT DISTRIBUTION-FILE ASSIGN TO DISTRIB
000810         ORGANIZATION IS LINE SEQUENTIAL
000820         FILE STATUS IS WS-DISTRIBUTION-STATUS.
000830     SELECT MONTHLY-SNAPSHOT-FILE ASSIGN TO MTHSNAP
000840         ORGANIZATION IS LINE SEQUENTIAL
000850         FILE STATUS IS WS-MTH-SNAPSHOT-STATUS.
000860     SELECT NAV-METRICS-FILE ASSIGN TO NAVMETR
000870         ORGANIZATION IS LINE SEQUENTIAL
000880         FILE STATUS IS WS-NAV-METRICS-STATUS.
000890 DATA DIVISION.
000900 FILE SECTION.
000910 FD  FUND-MASTER-FILE.
000920 01  FUND-MASTER-RECORD.
000930     05  FM-FUND-ID                 PIC 9(4).
000940     05  FM-FUND-TICKER             PIC X(10).
000950     05  FM-FUND-NAME               PIC X(40).
000960     05  FM-WARN-THRESHOLD          PIC S9(1)V9(4).
000970     05  FM-SELL-THRESHOLD          PIC S9(1)V9(4).
000980     05  FM-ADDED-DATE              PIC X(10).
000990     05  FM-ACTIVE-FLAG             PIC 9(1).
001000         88  FM-FUND-INACTIVE           VALUE 0.
001010         88  FM-FUND-ACTIVE             VALUE 1.
001020     05  FILLER                     PIC X(05).
001030 01  FUND-MASTER-DATE-VIEW REDEFINES FUND-MASTER-RECORD.
001040     05  FILLER                     PIC X(64).
001050     05  FM-ADDED-CCYY-DATE         PIC 9(4).
001060     05  FILLER                     PIC X(12).
001070 FD  DAILY-PRICE-FILE.
001080 01  DAILY-PRICE-RECORD.
001090     05  DP-FUND-ID                 PIC 9(4).
001100     05  DP-PRICE-DATE              PIC X(10).
001110     05  DP-CLOSE-PRICE             PIC 9(5)V9(4).
001120     05  FILLER                     PIC X(01).
001130 FD  DISTRIBUTION-FILE.
001140 01  DISTRIBUTION-RECORD.
001150     05  DS-FUND-ID                 PIC 9(4).
001160     05  DS-DIST-DATE               PIC X(10).
001170     05  DS-DIST-AMOUNT             PIC 9(3)V9(4).
001180     05  FILLER                     PIC X(01).
001190 FD  MONTHLY-SNAPSHOT-FILE.
001200 01  MONTHLY-SNAPSHOT-RECORD.
001210     05  MS-FUND-ID                 PIC 9(4).
001220     05  MS-YEAR-MONTH              PIC X(07).
001230     05  MS-SNAPSHOT-DATE           PIC X(10).
001240     05  MS-CLOSE-PRICE             PIC 9(5)V9(4).
001250     05  MS-DISTRIBUTION            PIC 9(3)V9(4).
001260     05  FILLER                     PIC X(03).
001270 01  MTH-SNAPSHOT-YRMO-VIEW REDEFINES
001280         MONTHLY-SNAPSHOT-RECORD.
001290     05  FILLER                     PIC X(04).
001300     05  MS-YRMO-CCYY               PIC 9(4).
001310     05  FILLER                     PIC X(01).
001320     05  MS-YRMO-MM                 PIC 9(2).
001330     05  FILLER                     PIC X(29).
001340 FD  NAV-METRICS-FILE.
001350 01  NAV-METRICS-RECORD.
001360     05  MR-FUND-ID                 PIC 9(4).
001370     05  MR-CALC-DATE               PIC X(10).
001380     05  MR-WINDOW-START            PIC X(10).
001390     05  MR-WINDOW-END              PIC X(10).
001400     05  MR-START-PRICE             PIC 9(5)V9(4).
001410     05  MR-END-PRICE               PIC 9(5)V9(4).
001420     05  MR-TOTAL-DISTRIBUTIONS     PIC 9(4)V9(4).
001430     05  MR-NAV-EROSION-PCT         PIC S9(3)V9(6).
001440     05  MR-TRUE-RETURN-PCT         PIC S9(3)V9(6).
001450     05  MR-FLAG                    PIC X(07).
001460     05  FILLER                     PIC X(05).
001470 01  NAV-METRICS-CALC-DATE-VIEW REDEFINES
001480         NAV-METRICS-RECORD.
001490     05  FILLER                     PIC X(04).
001500     05  MR-CALC-CCYY-DATE          PIC 9(4).
001510     05  FILLER                     PIC X(82).
001520 WORKING-STORAGE SECTION.
001530 01  WS-FILE-STATUS-GROUP.
001540     05  WS-FUND-MASTER-STATUS      PIC X(02).
001550     05  WS-DAILY-PRICE-STATUS      PIC X(02).
001560     05  WS-DISTRIBUTION-STATUS     PIC X(02).
001570     05  WS-MTH-SNAPSHOT-STATUS     PIC X(02).
001580     05  WS-NAV-METRICS-STATUS      PIC X(02).
001590 01  WS-EOF-SWITCHES.
001600     05  WS-FUND-MASTER-EOF-SW      PIC X(01) VALUE 'N'.
001610         88  FUND-MASTER-EOF            VALUE 'Y'.
001620     05  WS-DAILY-PRICE-EOF-SW      PIC X(01) VALUE 'N'.
001630         88  DAILY-PRICE-EOF            VALUE 'Y'.
001640     05  WS-DISTRIBUTION-EOF-SW     PIC X(01) VALUE 'N'.
001650         88  DISTRIBUTION-EOF           VALUE 'Y'.
001660 77  WS-RUN-DATE                    PIC X(10) VALUE                NEM0307
001670         "2013-11-19".
001680 01  WS-COUNTERS.
001690     05  WS-FUND-COUNT              PIC 9(4)  COMP.
001700     05  WS-REFRESH-SUCCESS-COUNT   PIC 9(4)  COMP.
001710     05  WS-REFRESH-ERROR-COUNT     PIC 9(4)  COMP.
001720     05  WS-MONTH-SUB               PIC 9(2)  COMP.
001730     05  WS-COMPARE-SUB             PIC 9(2)  COMP.
001740 01  WS-SUMMARY-LINE.
001750     05  FILLER PIC X(11) VALUE "Refreshed ".
001760     05  WS-SUMMARY-SUCCESS         PIC ZZZ9.
001770     05  FILLER PIC X(07) VALUE " funds,".
001780     05  WS-SUMMARY-ERRORS         PIC ZZZ9.
001790     05  FILLER PIC X(08) VALUE " errors.".
001800*----------------------------------------------------------------
001810*  FUND WORK TABLE - ONE ENTRY PER MASTER FUND, HOLDS THE ROLLING
001820*  MONTHLY WINDOW BUILT BY THE AGGREGATION PARAGRAPHS BELOW.
001830*----------------------------------------------------------------
001840 01  WS-FUND-TABLE.
001850     05  WS-FUND-ENTRY OCCURS 300 TIMES
001860             INDEXED BY FUND-IDX FUND-SRCH-IDX.
001870         10  FT-FUND-ID             PIC 9(4).
001880         10  FT-FUND-TICKER         PIC X(10).
001890         10  FT-FUND-NAME           PIC X(40).
001900         10  FT-WARN-THRESHOLD      PIC S9(1)V9(4).
001910         10  FT-SELL-THRESHOLD      PIC S9(1)V9(4).
001920         10  FT-ACTIVE-FLAG         PIC 9(1).
001930             88  FT-ACTIVE              VALUE 1.
001940         10  FT-MONTH-COUNT         PIC 9(2) COMP.
001950         10  FT-MONTH-ENTRY OCCURS 12 TIMES
001960                 INDEXED BY MONTH-IDX MONTH-SRCH-IDX.
001970             15  FT-YEAR-MONTH      PIC X(07).
001980             15  FT-SNAPSHOT-DATE   PIC X(10).
001990             15  FT-CLOSE-PRICE     PIC 9(5)V9(4).
002000             15  FT-DISTRIBUTION    PIC 9(3)V9(4).
002010 01  WS-SWAP-AREA.
002020     05  WS-SWAP-YEAR-MONTH         PIC X(07).
002030     05  WS-SWAP-SNAPSHOT-DATE      PIC X(10).
002040     05  WS-SWAP-CLOSE-PRICE        PIC 9(5)V9(4).
002050     05  WS-SWAP-DISTRIBUTION       PIC 9(3)V9(4).
002060*----------------------------------------------------------------
002070*  METRICS COMPUTATION WORK AREA.
002080*----------------------------------------------------------------
002090 01  WS-METRICS-WORK-AREA.
002100     05  WS-START-PRICE             PIC 9(5)V9(4).
002110     05  WS-END-PRICE               PIC 9(5)V9(4).
002120     05  WS-TOTAL-DISTRIBUTIONS     PIC 9(4)V9(4).
002130     05  WS-NAV-EROSION-PCT         PIC S9(3)V9(6).
002140     05  WS-TRUE-RETURN-PCT         PIC S9(3)V9(6).
002150     05  WS-CALC-FLAG               PIC X(07).
002160 PROCEDURE DIVISION.
002170 0000-MAIN-CONTROL.
002180     PERFORM 1000-INITIALIZE-RTN THRU 1000-EXIT.
002190     PERFORM 2000-LOAD-FUND-TABLE-RTN THRU 2000-EXIT.
002200     PERFORM 3000-AGGREGATE-PRICES-RTN THRU 3000-EXIT.
002210     PERFORM 4000-AGGREGATE-DISTRIB-RTN THRU 4000-EXIT.
002220     PERFORM 5000-PROCESS-ONE-FUND-RTN THRU 5000-EXIT
002230         VARYING FUND-IDX FROM 1 BY 1
002240         UNTIL FUND-IDX > WS-FUND-COUNT.
002250     PERFORM 9000-WRITE-SUMMARY-RTN THRU 9000-EXIT.
002260     PERFORM 9900-CLOSE-FILES-RTN THRU 9900-EXIT.
002270     STOP RUN.
002280*----------------------------------------------------------------
002290 1000-INITIALIZE-RTN.
002300     OPEN INPUT  FUND-MASTER-FILE
002310                 DAILY-PRICE-FILE
002320                 DISTRIBUTION-FILE.
002330     OPEN OUTPUT MONTHLY-SNAPSHOT-FILE
002340                 NAV-METRICS-FILE.
002350     MOVE ZERO TO WS-FUND-COUNT
002360                  WS-REFRESH-SUCCESS-COUNT
002370                  WS-REFRESH-ERROR-COUNT.
002380 1000-EXIT.
002390     EXIT.
002400*----------------------------------------------------------------
002410*  2000 SERIES - LOAD THE ACTIVE FUND UNIVERSE INTO WS-FUND-TABLE
002420*----------------------------------------------------------------
002430 2000-LOAD-FUND-TABLE-RTN.
002440     PERFORM 2100-READ-FUND-MASTER-RTN THRU 2100-EXIT.
002450     PERFORM 2200-STORE-FUND-ROW-RTN THRU 2200-EXIT
002460         UNTIL FUND-MASTER-EOF.
002470 2000-EXIT.
002480     EXIT.
002490 2100-READ-FUND-MASTER-RTN.
002500     READ FUND-MASTER-FILE
002510         AT END
002520             MOVE 'Y' TO WS-FUND-MASTER-EOF-SW
002530             GO TO 2100-EXIT.
002540 2100-EXIT.
002550     EXIT.
002560 2200-STORE-FUND-ROW-RTN.
002570     IF FM-FUND-ACTIVE
002580         ADD 1 TO WS-FUND-COUNT
002590         SET FUND-IDX TO WS-FUND-COUNT
002600         MOVE FM-FUND-ID        TO FT-FUND-ID (FUND-IDX)
002610         MOVE FM-FUND-TICKER    TO FT-FUND-TICKER (FUND-IDX)
002620         MOVE FM-FUND-NAME      TO FT-FUND-NAME (FUND-IDX)
002630         MOVE FM-WARN-THRESHOLD TO FT-WARN-THRESHOLD (FUND-IDX)
002640         MOVE FM-SELL-THRESHOLD TO FT-SELL-THRESHOLD (FUND-IDX)
002650         MOVE FM-ACTIVE-FLAG    TO FT-ACTIVE-FLAG (FUND-IDX)
002660         MOVE ZERO              TO FT-MONTH-COUNT (FUND-IDX).
002670     PERFORM 2100-READ-FUND-MASTER-RTN THRU 2100-EXIT.
002680 2200-EXIT.
002690     EXIT.
002700*----------------------------------------------------------------
002710*  3000 SERIES - MONTHLY AGGREGATION OF DAILY CLOSE PRICES.
002720*  LAST CLOSE SEEN IN A CALENDAR MONTH WINS (BUSINESS RULE 9).
002730*----------------------------------------------------------------
002740 3000-AGGREGATE-PRICES-RTN.
002750     PERFORM 3100-READ-DAILY-PRICE-RTN THRU 3100-EXIT.
002760     PERFORM 3200-APPLY-DAILY-PRICE-RTN THRU 3200-EXIT
002770         UNTIL DAILY-PRICE-EOF.
002780 3000-EXIT.
002790     EXIT.
002800 3100-READ-DAILY-PRICE-RTN.
002810     READ DAILY-PRICE-FILE
002820         AT END
002830             MOVE 'Y' TO WS-DAILY-PRICE-EOF-SW
002840             GO TO 3100-EXIT.
002850 3100-EXIT.
002860     EXIT.
002870 3200-APPLY-DAILY-PRICE-RTN.
002880     SET FUND-IDX TO 1.
002890     SEARCH WS-FUND-ENTRY
002900         AT END NEXT SENTENCE
002910         WHEN FT-FUND-ID (FUND-IDX) = DP-FUND-ID
002920             PERFORM 3300-POST-MONTH-CLOSE-RTN THRU 3300-EXIT.
002930     PERFORM 3100-READ-DAILY-PRICE-RTN THRU 3100-EXIT.
002940 3200-EXIT.
002950     EXIT.
002960 3300-POST-MONTH-CLOSE-RTN.
002970     SET MONTH-IDX TO 1.
002980     SEARCH FT-MONTH-ENTRY (FUND-IDX)
002990         VARYING MONTH-IDX
003000         AT END
003010             PERFORM 3400-ADD-NEW-MONTH-RTN THRU 3400-EXIT
003020         WHEN FT-YEAR-MONTH (FUND-IDX MONTH-IDX) =
003030                 DP-PRICE-DATE (1:7)
003040             MOVE DP-CLOSE-PRICE TO
003050                 FT-CLOSE-PRICE (FUND-IDX MONTH-IDX)
003060             MOVE DP-PRICE-DATE  TO
003070                 FT-SNAPSHOT-DATE (FUND-IDX MONTH-IDX).
003080 3300-EXIT.
003090     EXIT.
003100 3400-ADD-NEW-MONTH-RTN.
003110     IF FT-MONTH-COUNT (FUND-IDX) < 12
003120         ADD 1 TO FT-MONTH-COUNT (FUND-IDX)
003130         SET MONTH-IDX TO FT-MONTH-COUNT (FUND-IDX)
003140         MOVE DP-PRICE-DATE (1:7) TO
003150             FT-YEAR-MONTH (FUND-IDX MONTH-IDX)
003160         MOVE DP-PRICE-DATE  TO
003170             FT-SNAPSHOT-DATE (FUND-IDX MONTH-IDX)
003180         MOVE DP-CLOSE-PRICE TO
003190             FT-CLOSE-PRICE (FUND-IDX MONTH-IDX)
003200         MOVE ZERO TO FT-DISTRIBUTION (FUND-IDX MONTH-IDX).
003210 3400-EXIT.
003220     EXIT.
003230*----------------------------------------------------------------
003240*  4000 SERIES - MONTHLY AGGREGATION OF CASH DISTRIBUTIONS.
003250*  A MONTH WITH DISTRIBUTIONS BUT NO PRICE ROW IS DROPPED -
003260*  ONLY MONTHS ALREADY BUILT BY THE 3000 SERIES ARE UPDATED.
003270*----------------------------------------------------------------
003280 4000-AGGREGATE-DISTRIB-RTN.
003290     PERFORM 4100-READ-DISTRIBUTION-RTN THRU 4100-EXIT.
003300     PERFORM 4200-APPLY-DISTRIBUTION-RTN THRU 4200-EXIT
003310         UNTIL DISTRIBUTION-EOF.
003320 4000-EXIT.
003330     EXIT.
003340 4100-READ-DISTRIBUTION-RTN.
003350     READ DISTRIBUTION-FILE
003360         AT END
003370             MOVE 'Y' TO WS-DISTRIBUTION-EOF-SW
003380             GO TO 4100-EXIT.
003390 4100-EXIT.
003400     EXIT.
003410 4200-APPLY-DISTRIBUTION-RTN.
003420     SET FUND-IDX TO 1.
003430     SEARCH WS-FUND-ENTRY
003440         AT END NEXT SENTENCE
003450         WHEN FT-FUND-ID (FUND-IDX) = DS-FUND-ID
003460             PERFORM 4300-POST-MONTH-DIST-RTN THRU 4300-EXIT.
003470     PERFORM 4100-READ-DISTRIBUTION-RTN THRU 4100-EXIT.
003480 4200-EXIT.
003490     EXIT.
003500 4300-POST-MONTH-DIST-RTN.
003510     SET MONTH-IDX TO 1.
003520     SEARCH FT-MONTH-ENTRY (FUND-IDX)
003530         VARYING MONTH-IDX
003540         AT END NEXT SENTENCE
003550         WHEN FT-YEAR-MONTH (FUND-IDX MONTH-IDX) =
003560                 DS-DIST-DATE (1:7)
003570             ADD DS-DIST-AMOUNT TO
003580                 FT-DISTRIBUTION (FUND-IDX MONTH-IDX).
003590 4300-EXIT.
003600     EXIT.
003610*----------------------------------------------------------------
003620*  5000 SERIES - PER-FUND: WRITE SNAPSHOTS, THEN METRICS.
003630*----------------------------------------------------------------
003640 5000-PROCESS-ONE-FUND-RTN.
003650     IF FT-MONTH-COUNT (FUND-IDX) = ZERO
003660         ADD 1 TO WS-REFRESH-ERROR-COUNT
003670     ELSE
003680         ADD 1 TO WS-REFRESH-SUCCESS-COUNT
003690         PERFORM 5100-SORT-FUND-MONTHS-RTN THRU 5100-EXIT
003700         PERFORM 5200-WRITE-SNAPSHOTS-RTN THRU 5200-EXIT
003710         IF FT-MONTH-COUNT (FUND-IDX) > 1
003720             PERFORM 5300-CALCULATE-METRICS-RTN THRU 5300-EXIT
003730             PERFORM 5400-WRITE-METRICS-RTN THRU 5400-EXIT.
003740 5000-EXIT.
003750     EXIT.
003760*----------------------------------------------------------------
003770*  5100 - BUSINESS RULE 5: FORCE ASCENDING YEAR-MONTH ORDER
003780*  REGARDLESS OF THE ORDER MONTHS WERE BUILT IN (BUBBLE SORT -
003790*  AT MOST 12 ENTRIES, SO A SIMPLE SORT IS ADEQUATE HERE).
003800*----------------------------------------------------------------
003810 5100-SORT-FUND-MONTHS-RTN.
003820     PERFORM 5110-SORT-PASS-RTN THRU 5110-EXIT
003830         VARYING WS-MONTH-SUB FROM 1 BY 1
003840         UNTIL WS-MONTH-SUB >= FT-MONTH-COUNT (FUND-IDX).
003850 5100-EXIT.
003860     EXIT.
003870 5110-SORT-PASS-RTN.
003880     PERFORM 5120-SORT-COMPARE-RTN THRU 5120-EXIT
003890         VARYING WS-COMPARE-SUB FROM 1 BY 1
003900         UNTIL WS-COMPARE-SUB >
003910             FT-MONTH-COUNT (FUND-IDX) - WS-MONTH-SUB.
003920 5110-EXIT.
003930     EXIT.
003940 5120-SORT-COMPARE-RTN.
003950     SET MONTH-IDX TO WS-COMPARE-SUB.
003960     SET MONTH-SRCH-IDX TO WS-COMPARE-SUB.
003970     SET MONTH-SRCH-IDX UP BY 1.
003980     IF FT-YEAR-MONTH (FUND-IDX MONTH-IDX) >
003990             FT-YEAR-MONTH (FUND-IDX MONTH-SRCH-IDX)
004000         PERFORM 5130-SWAP-MONTHS-RTN THRU 5130-EXIT.
004010 5120-EXIT.
004020     EXIT.
004030 5130-SWAP-MONTHS-RTN.
004040     MOVE FT-YEAR-MONTH    (FUND-IDX MONTH-IDX)
004050         TO WS-SWAP-YEAR-MONTH.
004060     MOVE FT-SNAPSHOT-DATE (FUND-IDX MONTH-IDX)
004070         TO WS-SWAP-SNAPSHOT-DATE.
004080     MOVE FT-CLOSE-PRICE   (FUND-IDX MONTH-IDX)
004090         TO WS-SWAP-CLOSE-PRICE.
004100     MOVE FT-DISTRIBUTION  (FUND-IDX MONTH-IDX)
004110         TO WS-SWAP-DISTRIBUTION.
004120     MOVE FT-YEAR-MONTH    (FUND-IDX MONTH-SRCH-IDX)
004130         TO FT-YEAR-MONTH (FUND-IDX MONTH-IDX).
004140     MOVE FT-SNAPSHOT-DATE (FUND-IDX MONTH-SRCH-IDX)
004150         TO FT-SNAPSHOT-DATE (FUND-IDX MONTH-IDX).
004160     MOVE FT-CLOSE-PRICE   (FUND-IDX MONTH-SRCH-IDX)
004170         TO FT-CLOSE-PRICE (FUND-IDX MONTH-IDX).
004180     MOVE FT-DISTRIBUTION  (FUND-IDX MONTH-SRCH-IDX)
004190         TO FT-DISTRIBUTION (FUND-IDX MONTH-IDX).
004200     MOVE WS-SWAP-YEAR-MONTH
004210         TO FT-YEAR-MONTH (FUND-IDX MONTH-SRCH-IDX).
004220     MOVE WS-SWAP-SNAPSHOT-DATE
004230         TO FT-SNAPSHOT-DATE (FUND-IDX MONTH-SRCH-IDX).
004240     MOVE WS-SWAP-CLOSE-PRICE
004250         TO FT-CLOSE-PRICE (FUND-IDX MONTH-SRCH-IDX).
004260     MOVE WS-SWAP-DISTRIBUTION
004270         TO FT-DISTRIBUTION (FUND-IDX MONTH-SRCH-IDX).
004280 5130-EXIT.
004290     EXIT.
004300*----------------------------------------------------------------
004310*  5200 - WRITE ONE MONTHLY-SNAPSHOT-RECORD PER MONTH BUILT.
004320*----------------------------------------------------------------
004330 5200-WRITE-SNAPSHOTS-RTN.
004340     PERFORM 5210-WRITE-ONE-SNAPSHOT-RTN THRU 5210-EXIT
004350         VARYING MONTH-IDX FROM 1 BY 1
004360         UNTIL MONTH-IDX > FT-MONTH-COUNT (FUND-IDX).
004370 5200-EXIT.
004380     EXIT.
004390 5210-WRITE-ONE-SNAPSHOT-RTN.
004400     MOVE FT-FUND-ID (FUND-IDX)      TO MS-FUND-ID.
004410     MOVE FT-YEAR-MONTH (FUND-IDX MONTH-IDX)
004420         TO MS-YEAR-MONTH.
004430     MOVE FT-SNAPSHOT-DATE (FUND-IDX MONTH-IDX)
004440         TO MS-SNAPSHOT-DATE.
004450     MOVE FT-CLOSE-PRICE (FUND-IDX MONTH-IDX)
004460         TO MS-CLOSE-PRICE.
004470     MOVE FT-DISTRIBUTION (FUND-IDX MONTH-IDX)
004480         TO MS-DISTRIBUTION.
004490     WRITE MONTHLY-SNAPSHOT-RECORD.
004500 5210-EXIT.
004510     EXIT.
004520*----------------------------------------------------------------
004530*  5300 - METRICS CALCULATOR (BUSINESS RULES 1, 2, 3, 4).
004540*----------------------------------------------------------------
004550 5300-CALCULATE-METRICS-RTN.
004560     SET MONTH-IDX TO 1.
004570     MOVE FT-CLOSE-PRICE (FUND-IDX MONTH-IDX)
004580         TO WS-START-PRICE.
004590     SET MONTH-IDX TO FT-MONTH-COUNT (FUND-IDX).
004600     MOVE FT-CLOSE-PRICE (FUND-IDX MONTH-IDX)
004610         TO WS-END-PRICE.
004620     MOVE ZERO TO WS-TOTAL-DISTRIBUTIONS.
004630     PERFORM 5310-SUM-DISTRIBUTIONS-RTN THRU 5310-EXIT
004640         VARYING MONTH-IDX FROM 1 BY 1
004650         UNTIL MONTH-IDX > FT-MONTH-COUNT (FUND-IDX).
004660     IF WS-START-PRICE > ZERO
004670         COMPUTE WS-NAV-EROSION-PCT ROUNDED =
004680             (WS-END-PRICE - WS-START-PRICE) / WS-START-PRICE
004690         COMPUTE WS-TRUE-RETURN-PCT ROUNDED =
004700             (WS-END-PRICE - WS-START-PRICE +
004710                 WS-TOTAL-DISTRIBUTIONS) / WS-START-PRICE
004720     ELSE
004730         MOVE ZERO TO WS-NAV-EROSION-PCT
004740         MOVE ZERO TO WS-TRUE-RETURN-PCT.
004750     IF WS-NAV-EROSION-PCT <= FT-SELL-THRESHOLD (FUND-IDX)
004760         MOVE "SELL"    TO WS-CALC-FLAG
004770     ELSE
004780         IF WS-NAV-EROSION-PCT <= FT-WARN-THRESHOLD (FUND-IDX)
004790             MOVE "WARNING" TO WS-CALC-FLAG
004800         ELSE
004810             MOVE "OK"      TO WS-CALC-FLAG.
004820 5300-EXIT.
004830     EXIT.
004840 5310-SUM-DISTRIBUTIONS-RTN.
004850     ADD FT-DISTRIBUTION (FUND-IDX MONTH-IDX)
004860         TO WS-TOTAL-DISTRIBUTIONS.
004870 5310-EXIT.
004880     EXIT.
004890*----------------------------------------------------------------
004900*  5400 - WRITE THE NAV-METRICS-RECORD FOR THE FUND.
004910*----------------------------------------------------------------
004920 5400-WRITE-METRICS-RTN.
004930     MOVE FT-FUND-ID (FUND-IDX)     TO MR-FUND-ID.
004940     MOVE WS-RUN-DATE               TO MR-CALC-DATE.
004950     SET MONTH-IDX TO 1.
004960     MOVE FT-SNAPSHOT-DATE (FUND-IDX MONTH-IDX)
004970         TO MR-WINDOW-START.
004980     SET MONTH-IDX TO FT-MONTH-COUNT (FUND-IDX).
004990     MOVE FT-SNAPSHOT-DATE (FUND-IDX MONTH-IDX)
005000         TO MR-WINDOW-END.
005010     MOVE WS-START-PRICE            TO MR-START-PRICE.
005020     MOVE WS-END-PRICE              TO MR-END-PRICE.
005030     MOVE WS-TOTAL-DISTRIBUTIONS    TO MR-TOTAL-DISTRIBUTIONS.
005040     MOVE WS-NAV-EROSION-PCT        TO MR-NAV-EROSION-PCT.
005050     MOVE WS-TRUE-RETURN-PCT        TO MR-TRUE-RETURN-PCT.
005060     MOVE WS-CALC-FLAG              TO MR-FLAG.
005070     WRITE NAV-METRICS-RECORD.
005080 5400-EXIT.
005090     EXIT.
005100*----------------------------------------------------------------
005110 9000-WRITE-SUMMARY-RTN.
005120     MOVE WS-REFRESH-SUCCESS-COUNT TO WS-SUMMARY-SUCCESS.
005130     MOVE WS-REFRESH-ERROR-COUNT   TO WS-SUMMARY-ERRORS.
005140     DISPLAY WS-SUMMARY-LINE.
005150 9000-EXIT.
005160     EXIT.
005170 9900-CLOSE-FILES-RTN.
005180     CLOSE FUND-MASTER-FILE
005190           DAILY-PRICE-FILE
005200           DISTRIBUTION-FILE
005210           MONTHLY-SNAPSHOT-FILE
005220           NAV-METRICS-FILE.
005230 9900-EXIT.
005240     EXIT.
