000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    MONTHLY-SNAPSHOT-RECORD.
000120 AUTHOR.        D. K. WEATHERS.
000130 INSTALLATION.  MERIDIAN FUND SERVICES - SHAREHOLDER SYSTEMS.
000140 DATE-WRITTEN.  03/16/87.
000150 DATE-COMPILED. 05/28/03.
000160 SECURITY.      COMPANY CONFIDENTIAL - RESTRICTED DISTRIBUTION.
000170*================================================================
000180*  NAV EROSION MONITOR (NEM) SUB-SYSTEM.
000190*  MONTHLY-SNAPSHOT-RECORD - ONE ROW PER FUND PER CALENDAR
000200*  MONTH PRESENT IN THE DAILY PRICE FEED.  BUILT BY THE REFRESH
000210*  DRIVER'S MONTHLY AGGREGATION PARAGRAPH; CONSUMED BY THE
000220*  METRICS CALCULATOR, THE BREAKDOWN REPORT AND THE EXPORT
000230*  BUILDER.  UP TO 12 MONTHS ARE CARRIED PER FUND (ROLLING).
000240*  MONTHS WITH DISTRIBUTIONS BUT NO PRICE DATA ARE NOT WRITTEN.
000250*================================================================
000260*  CHANGE LOG
000270*  ----------------------------------------------------------
000280*  DATE      BY   REQUEST    DESCRIPTION
000290*  --------  ---  ---------  ------------------------------
000300*  03/16/87  DKW  NEM-0001   ORIGINAL VERSION.  WINDOW WAS SIX
000310*                            CALENDAR MONTHS AT THAT TIME.
000320*  02/09/91  RTM  NEM-0075   MS-CLOSE-PRICE AND MS-DISTRIBUTION
000330*                            WIDENED TO FOUR DECIMAL PLACES.
000340*  06/14/94  RTM  NEM-0112   ROLLING WINDOW EXTENDED FROM SIX
000350*                            TO TWELVE CALENDAR MONTHS.
000360*  09/02/98  LNC  NEM-0179   YEAR 2000 REMEDIATION - YEAR-MONTH
000370*                            AND SNAPSHOT-DATE CONFIRMED CCYY.
000380*  05/28/03  BAP  NEM-0244   RECOMPILE, NO LAYOUT CHANGE - RUN
000390*                            ALONGSIDE FM-ACTIVE-FLAG RELEASE.
000400*================================================================
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SOURCE-COMPUTER. IBM-3090.
000440 OBJECT-COMPUTER. IBM-3090.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM.
000470 INPUT-OUTPUT SECTION.
000480 FILE-CONTROL.
000490     SELECT MONTHLY-SNAPSHOT-RECORD ASSIGN TO MTHSNAP.
000500 DATA DIVISION.
000510 FILE SECTION.
000520 FD  MONTHLY-SNAPSHOT-RECORD.
000530 01  MONTHLY-SNAPSHOT-RECORD.
000540     05  MS-FUND-ID                 PIC 9(4).
000550     05  MS-YEAR-MONTH              PIC X(07).
000560     05  MS-SNAPSHOT-DATE           PIC X(10).
000570     05  MS-CLOSE-PRICE             PIC 9(5)V9(4).                 NEM0075
000580     05  MS-DISTRIBUTION            PIC 9(3)V9(4).                 NEM0075
000590     05  FILLER                     PIC X(03).
000600*----------------------------------------------------------------
000610*  ALTERNATE VIEW - DECOMPOSED SNAPSHOT-DATE, USED BY THE
000620*  BREAKDOWN REPORT'S DETAIL LINE ROUTINE.
000630*----------------------------------------------------------------
000640 01  MONTHLY-SNAPSHOT-DATE-VIEW REDEFINES MONTHLY-SNAPSHOT-RECORD.
000650     05  FILLER                     PIC X(11).
000660     05  MS-SNAP-CCYY-DATE          PIC 9(4).
000670     05  FILLER                     PIC X(01).
000680     05  MS-SNAP-MM-DATE            PIC 9(2).
000690     05  FILLER                     PIC X(01).
000700     05  MS-SNAP-DD-DATE            PIC 9(2).
000710     05  FILLER                     PIC X(19).
000720*----------------------------------------------------------------
000730*  ALTERNATE VIEW - DECOMPOSED YEAR-MONTH, USED WHEN A CONTROL
000740*  BREAK ON CALENDAR MONTH IS NEEDED RATHER THAN ON FULL DATE.
000750*----------------------------------------------------------------
000760 01  MONTHLY-SNAPSHOT-YRMO-VIEW REDEFINES MONTHLY-SNAPSHOT-RECORD.
000770     05  FILLER                     PIC X(04).
000780     05  MS-YRMO-CCYY               PIC 9(4).
000790     05  FILLER                     PIC X(01).
000800     05  MS-YRMO-MM                 PIC 9(2).
000810     05  FILLER                     PIC X(29).
000820*----------------------------------------------------------------
000830*  ALTERNATE VIEW - FUND-ID/YEAR-MONTH AS ONE NATURAL-KEY BLOCK.
000840*----------------------------------------------------------------
000850 01  MONTHLY-SNAPSHOT-KEY-VIEW REDEFINES MONTHLY-SNAPSHOT-RECORD.
000860     05  MS-FUND-MONTH-KEY          PIC X(11).
000870     05  FILLER                     PIC X(29).
000880 WORKING-STORAGE SECTION.
000890 PROCEDURE DIVISION.
000900 0000-STUB.
000910     STOP RUN.
