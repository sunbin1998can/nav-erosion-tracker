000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    HISTORICAL-EXPORT-BUILDER.
000120 AUTHOR.        R. T. MAYVILLE.
000130 INSTALLATION.  MERIDIAN FUND SERVICES - SHAREHOLDER SYSTEMS.
000140 DATE-WRITTEN.  06/14/94.
000150 DATE-COMPILED. 03/11/14.
000160 SECURITY.      COMPANY CONFIDENTIAL - RESTRICTED DISTRIBUTION.
000170*================================================================
000180*  NAV EROSION MONITOR (NEM) SUB-SYSTEM.
000190*  HISTORICAL-EXPORT-BUILDER - WRITES THE COMMA-STYLE EXTRACT
000200*  PICKED UP BY THE ANALYTICS DESK EACH MORNING.  A LITERAL
000210*  COLUMN-HEADING ROW COMES FIRST, THEN ONE DETAIL ROW PER FUND
000220*  PER MONTHLY SNAPSHOT, JOINED WITH THAT FUND'S LATEST METRICS.
000230*  A FUND WITH NO METRICS YET WRITES BLANK EROSION/RETURN/FLAG
000240*  COLUMNS RATHER THAN BEING LEFT OFF THE EXTRACT.
000250*================================================================
000260*  CHANGE LOG
000270*  ----------------------------------------------------------
000280*  DATE      BY   REQUEST    DESCRIPTION
000290*  --------  ---  ---------  ------------------------------
000300*  06/14/94  RTM  NEM-0112   ORIGINAL VERSION.
000310*  09/02/98  LNC  NEM-0179   YEAR 2000 REMEDIATION - SNAPSHOT
000320*                            DATE COLUMN NOW A FULL CCYY-MM-DD
000330*                            STRING, NOT A 2-DIGIT YEAR.
000340*  05/28/03  BAP  NEM-0244   ADDED THE TRUE-RETURN-PCT COLUMN
000350*                            AND WIDENED THE HEADING ROW TO
000360*                            MATCH THE NEW METRICS RECORD.
000370*  03/11/14  CJP  NEM-0307   MATCH-FOUND SWITCH AND JOINED FUND
000380*                            NAME/TICKER RECAST AS 77-LEVELS -
000390*                            NO LAYOUT OR LOGIC CHANGE.
000400*================================================================
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SOURCE-COMPUTER. IBM-3090.
000440 OBJECT-COMPUTER. IBM-3090.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM.
000470 INPUT-OUTPUT SECTION.
000480 FILE-CONTROL.
000490     SELECT FUND-MASTER-FILE ASSIGN TO FUNDMSTR
000500         ORGANIZATION IS LINE SEQUENTIAL
000510         FILE STATUS IS WS-FUND-MASTER-STATUS.
000520     SELECT NAV-METRICS-FILE ASSIGN TO NAVMETR
000530         ORGANIZATION IS LINE SEQUENTIAL
000540         FILE STATUS IS WS-NAV-METRICS-STATUS.
000550     SELECT MONTHLY-SNAPSHOT-FILE ASSIGN TO MTHSNAP
000560         ORGANIZATION IS LINE SEQUENTIAL
000570         FILE STATUS IS WS-MTH-SNAPSHOT-STATUS.
000580     SELECT HISTORICAL-EXPORT-FILE ASSIGN TO NAVEXPRT
000590         ORGANIZATION IS LINE SEQUENTIAL
000600         FILE STATUS IS WS-HIST-EXPORT-STATUS.
000610 DATA DIVISION.
000620 FILE SECTION.
000630 FD  FUND-MASTER-FILE.
000640 01  FUND-MASTER-RECORD.
000650     05  FM-FUND-ID                 PIC 9(4).
000660     05  FM-FUND-TICKER             PIC X(10).
000670     05  FM-FUND-NAME               PIC X(40).
000680     05  FM-WARN-THRESHOLD          PIC S9(1)V9(4).
000690     05  FM-SELL-THRESHOLD          PIC S9(1)V9(4).
000700     05  FM-ADDED-DATE              PIC X(10).
000710     05  FM-ACTIVE-FLAG             PIC 9(1).
000720         88  FM-FUND-INACTIVE           VALUE 0.
000730         88  FM-FUND-ACTIVE             VALUE 1.
000740     05  FILLER                     PIC X(05).
000750*----------------------------------------------------------------
000760*  ALTERNATE VIEW - TICKER AND NAME AS ONE PRINT BLOCK, USED BY
000770*  THE EXTRACT'S RUN-CONTROL LISTING OF FUNDS INCLUDED TODAY.
000780*----------------------------------------------------------------
000790 01  FUND-MASTER-IDENT-VIEW REDEFINES FUND-MASTER-RECORD.
000800     05  FILLER                     PIC X(04).
000810     05  FM-TICKER-AND-NAME-TEXT    PIC X(50).
000820     05  FILLER                     PIC X(26).
000830 FD  NAV-METRICS-FILE.
000840 01  NAV-METRICS-RECORD.
000850     05  MR-FUND-ID                 PIC 9(4).
000860     05  MR-CALC-DATE               PIC X(10).
000870     05  MR-WINDOW-START            PIC X(10).
000880     05  MR-WINDOW-END              PIC X(10).
000890     05  MR-START-PRICE             PIC 9(5)V9(4).
000900     05  MR-END-PRICE               PIC 9(5)V9(4).
000910     05  MR-TOTAL-DISTRIBUTIONS     PIC 9(4)V9(4).
000920     05  MR-NAV-EROSION-PCT         PIC S9(3)V9(6).
000930     05  MR-TRUE-RETURN-PCT         PIC S9(3)V9(6).
000940     05  MR-FLAG                    PIC X(07).
000950     05  FILLER                     PIC X(05).
000960*----------------------------------------------------------------
000970*  ALTERNATE VIEW - DECOMPOSED CALC-DATE, USED WHEN THE EXTRACT
000980*  IS SLICED BY REFRESH RUN FOR THE AUDIT COPY.
000990*----------------------------------------------------------------
001000 01  NAV-METRICS-CALC-DATE-VIEW REDEFINES NAV-METRICS-RECORD.
001010     05  FILLER                     PIC X(04).
001020     05  MR-CALC-CCYY-DATE          PIC 9(4).
001030     05  FILLER                     PIC X(82).
001040 FD  MONTHLY-SNAPSHOT-FILE.
001050 01  MONTHLY-SNAPSHOT-RECORD.
001060     05  MS-FUND-ID                 PIC 9(4).
001070     05  MS-YEAR-MONTH              PIC X(07).
001080     05  MS-SNAPSHOT-DATE           PIC X(10).
001090     05  MS-CLOSE-PRICE             PIC 9(5)V9(4).
001100     05  MS-DISTRIBUTION            PIC 9(3)V9(4).
001110     05  FILLER                     PIC X(03).
001120 FD  HISTORICAL-EXPORT-FILE.
001130 01  HISTORICAL-EXPORT-RECORD.
001140     05  EX-FUND-NAME               PIC X(40).
001150     05  EX-FUND-TICKER             PIC X(10).
001160     05  EX-SNAPSHOT-DATE           PIC X(10).
001170     05  EX-CLOSE-PRICE             PIC ZZZZ9.99.
001180     05  EX-DISTRIBUTION            PIC ZZ9.9999.
001190     05  EX-NAV-EROSION-PCT         PIC -ZZ9.99.
001200     05  EX-TRUE-RETURN-PCT         PIC -ZZ9.99.
001210     05  EX-FLAG                    PIC X(07).
001220 01  HISTORICAL-EXPORT-HEADER-VIEW REDEFINES
001230         HISTORICAL-EXPORT-RECORD.
001240     05  EX-HEADER-TEXT             PIC X(73)
001250         VALUE "ETF,Ticker,Date,Close Price,Distribution,NAV
001260        " Erosion %,True Return %,Flag".
001270     05  FILLER                     PIC X(24).
001280 WORKING-STORAGE SECTION.
001290 01  WS-FILE-STATUS-GROUP.
001300     05  WS-FUND-MASTER-STATUS      PIC X(02).
001310     05  WS-NAV-METRICS-STATUS      PIC X(02).
001320     05  WS-MTH-SNAPSHOT-STATUS     PIC X(02).
001330     05  WS-HIST-EXPORT-STATUS      PIC X(02).
001340 01  WS-EOF-SWITCHES.
001350     05  WS-MTH-SNAPSHOT-EOF-SW     PIC X(01) VALUE 'N'.
001360         88  MTH-SNAPSHOT-EOF           VALUE 'Y'.
001370     05  WS-NAV-METRICS-EOF-SW      PIC X(01) VALUE 'N'.
001380         88  NAV-METRICS-EOF            VALUE 'Y'.
001390     05  WS-FUND-MASTER-EOF-SW      PIC X(01) VALUE 'N'.
001400         88  FUND-MASTER-EOF            VALUE 'Y'.
001410*----------------------------------------------------------------
001420*  FUND MASTER TABLE - LOADED ONCE, KEYED BY FUND-ID.
001430*----------------------------------------------------------------
001440 01  WS-FUND-TABLE.
001450     05  WS-FUND-COUNT              PIC 9(4)  COMP.
001460     05  WS-FUND-ENTRY OCCURS 300 TIMES
001470             INDEXED BY FUND-IDX.
001480         10  FT-FUND-ID             PIC 9(4).
001490         10  FT-FUND-TICKER         PIC X(10).
001500         10  FT-FUND-NAME           PIC X(40).
001510*----------------------------------------------------------------
001520*  METRICS TABLE - LOADED ONCE, KEYED BY FUND-ID.
001530*----------------------------------------------------------------
001540 01  WS-METRICS-TABLE.
001550     05  WS-METRICS-COUNT           PIC 9(4)  COMP.
001560     05  WS-METRICS-ENTRY OCCURS 300 TIMES
001570             INDEXED BY METR-IDX.
001580         10  MT-FUND-ID             PIC 9(4).
001590         10  MT-NAV-EROSION-PCT     PIC S9(3)V9(6).
001600         10  MT-TRUE-RETURN-PCT     PIC S9(3)V9(6).
001610         10  MT-FLAG                PIC X(07).
001620 77  WS-MATCH-FOUND-SW              PIC X(01).                     NEM0307
001630     88  WS-MATCH-FOUND                 VALUE 'Y'.
001640 77  WS-JOINED-FUND-NAME            PIC X(40).                     NEM0307
001650 77  WS-JOINED-FUND-TICKER          PIC X(10).                     NEM0307
001660 PROCEDURE DIVISION.
001670 0000-MAIN-CONTROL.
001680     PERFORM 1000-INITIALIZE-RTN THRU 1000-EXIT.
001690     PERFORM 1100-LOAD-FUND-TABLE-RTN THRU 1100-EXIT.
001700     PERFORM 1200-LOAD-METRICS-TABLE-RTN THRU 1200-EXIT.
001710     PERFORM 1000-WRITE-EXPORT-HEADER THRU 1000-WRITE-EXIT.
001720     PERFORM 2000-READ-SNAPSHOT-RTN THRU 2000-EXIT.
001730     PERFORM 2500-PROCESS-EXPORT-FUND THRU 2500-EXIT
001740         UNTIL MTH-SNAPSHOT-EOF.
001750     PERFORM 9900-CLOSE-FILES-RTN THRU 9900-EXIT.
001760     STOP RUN.
001770*----------------------------------------------------------------
001780 1000-INITIALIZE-RTN.
001790     OPEN INPUT  FUND-MASTER-FILE
001800                 NAV-METRICS-FILE
001810                 MONTHLY-SNAPSHOT-FILE.
001820     OPEN OUTPUT HISTORICAL-EXPORT-FILE.
001830     MOVE ZERO TO WS-FUND-COUNT WS-METRICS-COUNT.
001840 1000-EXIT.
001850     EXIT.
001860 1100-LOAD-FUND-TABLE-RTN.
001870     PERFORM 1110-READ-FUND-MASTER-RTN THRU 1110-EXIT.
001880     PERFORM 1120-STORE-FUND-ROW-RTN THRU 1120-EXIT
001890         UNTIL FUND-MASTER-EOF.
001900 1100-EXIT.
001910     EXIT.
001920 1110-READ-FUND-MASTER-RTN.
001930     READ FUND-MASTER-FILE
001940         AT END
001950             MOVE 'Y' TO WS-FUND-MASTER-EOF-SW
001960             GO TO 1110-EXIT.
001970 1110-EXIT.
001980     EXIT.
001990 1120-STORE-FUND-ROW-RTN.
002000     ADD 1 TO WS-FUND-COUNT.
002010     SET FUND-IDX TO WS-FUND-COUNT.
002020     MOVE FM-FUND-ID       TO FT-FUND-ID (FUND-IDX).
002030     MOVE FM-FUND-TICKER   TO FT-FUND-TICKER (FUND-IDX).
002040     MOVE FM-FUND-NAME     TO FT-FUND-NAME (FUND-IDX).
002050     PERFORM 1110-READ-FUND-MASTER-RTN THRU 1110-EXIT.
002060 1120-EXIT.
002070     EXIT.
002080 1200-LOAD-METRICS-TABLE-RTN.
002090     PERFORM 1210-READ-NAV-METRICS-RTN THRU 1210-EXIT.
002100     PERFORM 1220-STORE-METRICS-ROW-RTN THRU 1220-EXIT
002110         UNTIL NAV-METRICS-EOF.
002120 1200-EXIT.
002130     EXIT.
002140 1210-READ-NAV-METRICS-RTN.
002150     READ NAV-METRICS-FILE
002160         AT END
002170             MOVE 'Y' TO WS-NAV-METRICS-EOF-SW
002180             GO TO 1210-EXIT.
002190 1210-EXIT.
002200     EXIT.
002210 1220-STORE-METRICS-ROW-RTN.
002220     ADD 1 TO WS-METRICS-COUNT.
002230     SET METR-IDX TO WS-METRICS-COUNT.
002240     MOVE MR-FUND-ID          TO MT-FUND-ID (METR-IDX).
002250     MOVE MR-NAV-EROSION-PCT  TO MT-NAV-EROSION-PCT (METR-IDX).
002260     MOVE MR-TRUE-RETURN-PCT  TO MT-TRUE-RETURN-PCT (METR-IDX).
002270     MOVE MR-FLAG             TO MT-FLAG (METR-IDX).
002280     PERFORM 1210-READ-NAV-METRICS-RTN THRU 1210-EXIT.
002290 1220-EXIT.
002300     EXIT.
002310*----------------------------------------------------------------
002320*  THE HEADER ROW IS WRITTEN FROM THE LITERAL VALUE CLAUSE IN
002330*  THE HISTORICAL-EXPORT-HEADER-VIEW REDEFINITION.
002340*----------------------------------------------------------------
002350 1000-WRITE-EXPORT-HEADER.
002360     WRITE HISTORICAL-EXPORT-RECORD.
002370 1000-WRITE-EXIT.
002380     EXIT.
002390 2000-READ-SNAPSHOT-RTN.
002400     READ MONTHLY-SNAPSHOT-FILE
002410         AT END
002420             MOVE 'Y' TO WS-MTH-SNAPSHOT-EOF-SW
002430             GO TO 2000-EXIT.
002440 2000-EXIT.
002450     EXIT.
002460*----------------------------------------------------------------
002470*  2500 SERIES - ONE EXPORT DETAIL ROW PER MONTHLY SNAPSHOT,
002480*  JOINED WITH THE FUND'S LATEST METRICS.  BLANK EROSION/RETURN/
002490*  FLAG COLUMNS WHEN THE FUND HAS NO METRICS YET.
002500*----------------------------------------------------------------
002510 2500-PROCESS-EXPORT-FUND.
002520     PERFORM 2600-FIND-FUND-NAME-RTN THRU 2600-EXIT.
002530     PERFORM 2700-FIND-FUND-METRICS-RTN THRU 2700-EXIT.
002540     MOVE WS-JOINED-FUND-NAME       TO EX-FUND-NAME.
002550     MOVE WS-JOINED-FUND-TICKER     TO EX-FUND-TICKER.
002560     MOVE MS-SNAPSHOT-DATE          TO EX-SNAPSHOT-DATE.
002570     MOVE MS-CLOSE-PRICE            TO EX-CLOSE-PRICE.
002580     MOVE MS-DISTRIBUTION           TO EX-DISTRIBUTION.
002590     IF WS-MATCH-FOUND
002600         COMPUTE EX-NAV-EROSION-PCT ROUNDED =
002610             MT-NAV-EROSION-PCT (METR-IDX) * 100
002620         COMPUTE EX-TRUE-RETURN-PCT ROUNDED =
002630             MT-TRUE-RETURN-PCT (METR-IDX) * 100
002640         MOVE MT-FLAG (METR-IDX)    TO EX-FLAG
002650     ELSE
002660         MOVE SPACES                TO EX-NAV-EROSION-PCT
002670         MOVE SPACES                TO EX-TRUE-RETURN-PCT
002680         MOVE SPACES                TO EX-FLAG.
002690     WRITE HISTORICAL-EXPORT-RECORD.
002700     PERFORM 2000-READ-SNAPSHOT-RTN THRU 2000-EXIT.
002710 2500-EXIT.
002720     EXIT.
002730 2600-FIND-FUND-NAME-RTN.
002740     MOVE SPACES TO WS-JOINED-FUND-NAME WS-JOINED-FUND-TICKER.
002750     SET FUND-IDX TO 1.
002760     SEARCH WS-FUND-ENTRY
002770         AT END NEXT SENTENCE
002780         WHEN FT-FUND-ID (FUND-IDX) = MS-FUND-ID
002790             MOVE FT-FUND-NAME (FUND-IDX)
002800                 TO WS-JOINED-FUND-NAME
002810             MOVE FT-FUND-TICKER (FUND-IDX)
002820                 TO WS-JOINED-FUND-TICKER.
002830 2600-EXIT.
002840     EXIT.
002850 2700-FIND-FUND-METRICS-RTN.
002860     MOVE 'N' TO WS-MATCH-FOUND-SW.
002870     SET METR-IDX TO 1.
002880     SEARCH WS-METRICS-ENTRY
002890         AT END NEXT SENTENCE
002900         WHEN MT-FUND-ID (METR-IDX) = MS-FUND-ID
002910             MOVE 'Y' TO WS-MATCH-FOUND-SW.
002920 2700-EXIT.
002930     EXIT.
002940 9900-CLOSE-FILES-RTN.
002950     CLOSE FUND-MASTER-FILE
002960           NAV-METRICS-FILE
002970           MONTHLY-SNAPSHOT-FILE
002980           HISTORICAL-EXPORT-FILE.
002990 9900-EXIT.
003000     EXIT.
