000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    FUND-MASTER-RECORD.
000120 AUTHOR.        D. K. WEATHERS.
000130 INSTALLATION.  MERIDIAN FUND SERVICES - SHAREHOLDER SYSTEMS.
000140 DATE-WRITTEN.  03/16/87.
000150 DATE-COMPILED. 04/09/2003.
000160 SECURITY.      COMPANY CONFIDENTIAL - RESTRICTED DISTRIBUTION.
000170*================================================================
000180*  NAV EROSION MONITOR (NEM) SUB-SYSTEM.
000190*  FUND-MASTER-RECORD - ONE ROW PER TRACKED COVERED-CALL FUND.
000200*  CARRIES THE FUND IDENTIFICATION, THE PER-FUND WARN/SELL
000210*  EROSION THRESHOLDS AND THE ACTIVE/INACTIVE PROCESSING SWITCH
000220*  READ BY THE NIGHTLY REFRESH, SCORECARD, BREAKDOWN AND EXPORT
000230*  RUNS.  SORTED ASCENDING BY FUND NAME FOR SCORECARD SEQUENCE.
000240*================================================================
000250*  CHANGE LOG
000260*  ----------------------------------------------------------
000270*  DATE      BY   REQUEST    DESCRIPTION
000280*  --------  ---  ---------  ------------------------------
000290*  03/16/87  DKW  NEM-0001   ORIGINAL VERSION.  GLOBAL WARN/
000300*                            SELL THRESHOLDS WERE HARD-CODED
000310*                            IN THE CALCULATOR AT THAT TIME.
000320*  11/02/89  DKW  NEM-0038   TICKER FIELD WIDENED 6 TO 10 POS
000330*                            FOR NEW EXCHANGE SYMBOL FORMATS.
000340*  06/14/94  RTM  NEM-0112   ADDED FM-WARN-THRESHOLD AND
000350*                            FM-SELL-THRESHOLD SO EACH FUND
000360*                            CAN CARRY ITS OWN EROSION LIMITS
000370*                            INSTEAD OF THE OLD SHOP DEFAULT.
000380*  09/02/98  LNC  NEM-0179   YEAR 2000 REMEDIATION - ADDED-DATE
000390*                            EXPANDED TO FULL 4-DIGIT CCYY.
000400*  01/11/99  LNC  NEM-0179   Y2K CERTIFICATION SIGN-OFF, NO
000410*                            FURTHER FINDINGS ON THIS RECORD.
000420*  05/28/03  BAP  NEM-0244   ADDED FM-ACTIVE-FLAG - COVERED
000430*                            CALL UNIVERSE NOW INCLUDES FUNDS
000440*                            NOT YET CLEARED FOR NIGHTLY RUN.
000450*  04/09/2003 BAP NEM-0244   RECOMPILE AFTER ABOVE CHANGE.
000460*================================================================
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SOURCE-COMPUTER. IBM-3090.
000500 OBJECT-COMPUTER. IBM-3090.
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM.
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550     SELECT FUND-MASTER-RECORD ASSIGN TO FUNDMSTR.
000560 DATA DIVISION.
000570 FILE SECTION.
000580 FD  FUND-MASTER-RECORD.
000590 01  FUND-MASTER-RECORD.
000600     05  FM-FUND-ID                 PIC 9(4).
000610     05  FM-FUND-TICKER             PIC X(10).
000620     05  FM-FUND-NAME               PIC X(40).
000630     05  FM-WARN-THRESHOLD          PIC S9(1)V9(4).                NEM0112
000640     05  FM-SELL-THRESHOLD          PIC S9(1)V9(4).                NEM0112
000650     05  FM-ADDED-DATE              PIC X(10).
000660     05  FM-ACTIVE-FLAG             PIC 9(1).                      NEM0244
000670         88  FM-FUND-INACTIVE           VALUE 0.
000680         88  FM-FUND-ACTIVE             VALUE 1.
000690     05  FILLER                     PIC X(05).
000700*----------------------------------------------------------------
000710*  ALTERNATE VIEW - DECOMPOSED ADDED-DATE FOR CONTROL-BREAK AND
000720*  AGE-OF-FUND LOGIC IN THE REFRESH DRIVER.
000730*----------------------------------------------------------------
000740 01  FUND-MASTER-DATE-VIEW REDEFINES FUND-MASTER-RECORD.
000750     05  FILLER                     PIC X(64).
000760     05  FM-ADDED-CCYY-DATE         PIC 9(4).
000770     05  FILLER                     PIC X(01).
000780     05  FM-ADDED-MM-DATE           PIC 9(2).
000790     05  FILLER                     PIC X(01).
000800     05  FM-ADDED-DD-DATE           PIC 9(2).
000810     05  FILLER                     PIC X(06).
000820*----------------------------------------------------------------
000830*  ALTERNATE VIEW - TICKER AND NAME AS ONE PRINT BLOCK, USED BY
000840*  THE SCORECARD AND EXPORT PROGRAMS' HEADING ROUTINES.
000850*----------------------------------------------------------------
000860 01  FUND-MASTER-IDENT-VIEW REDEFINES FUND-MASTER-RECORD.
000870     05  FILLER                     PIC X(04).
000880     05  FM-TICKER-AND-NAME-TEXT    PIC X(50).
000890     05  FILLER                     PIC X(26).
000900*----------------------------------------------------------------
000910*  ALTERNATE VIEW - WARN/SELL THRESHOLD PAIR AS ONE BLOCK, USED
000920*  BY THE THRESHOLD-MAINTENANCE SCREEN (SEE OMB-2201).
000930*----------------------------------------------------------------
000940 01  FUND-MASTER-THRESHOLD-VIEW REDEFINES FUND-MASTER-RECORD.      NEM0112
000950     05  FILLER                     PIC X(54).
000960     05  FM-THRESHOLD-PAIR          PIC X(10).
000970     05  FILLER                     PIC X(16).
000980 WORKING-STORAGE SECTION.
000990 PROCEDURE DIVISION.
001000 0000-STUB.
001010     STOP RUN.
