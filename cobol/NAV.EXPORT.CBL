000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    HISTORICAL-EXPORT-RECORD.
000120 AUTHOR.        R. T. MAYVILLE.
000130 INSTALLATION.  MERIDIAN FUND SERVICES - SHAREHOLDER SYSTEMS.
000140 DATE-WRITTEN.  06/14/94.
000150 DATE-COMPILED. 05/28/03.
000160 SECURITY.      COMPANY CONFIDENTIAL - RESTRICTED DISTRIBUTION.
000170*================================================================
000180*  NAV EROSION MONITOR (NEM) SUB-SYSTEM.
000190*  HISTORICAL-EXPORT-RECORD - COMMA-STYLE DETAIL ROW, ONE PER
000200*  FUND PER MONTHLY SNAPSHOT, JOINED WITH THE FUND'S LATEST
000210*  METRICS.  A SINGLE HEADER ROW PRECEDES THE DETAIL ROWS ON
000220*  THE FILE - SEE THE HEADER-AREA REDEFINITION BELOW.
000230*================================================================
000240*  CHANGE LOG
000250*  ----------------------------------------------------------
000260*  DATE      BY   REQUEST    DESCRIPTION
000270*  --------  ---  ---------  ------------------------------
000280*  06/14/94  RTM  NEM-0112   ORIGINAL VERSION.
000290*  05/28/03  BAP  NEM-0244   ADDED TRUE-RETURN-PCT COLUMN TO
000300*                            MATCH THE NEW METRICS RECORD.
000310*================================================================
000320 ENVIRONMENT DIVISION.
000330 CONFIGURATION SECTION.
000340 SOURCE-COMPUTER. IBM-3090.
000350 OBJECT-COMPUTER. IBM-3090.
000360 SPECIAL-NAMES.
000370     C01 IS TOP-OF-FORM.
000380 INPUT-OUTPUT SECTION.
000390 FILE-CONTROL.
000400     SELECT HISTORICAL-EXPORT-RECORD ASSIGN TO NAVEXPRT.
000410 DATA DIVISION.
000420 FILE SECTION.
000430 FD  HISTORICAL-EXPORT-RECORD.
000440 01  HISTORICAL-EXPORT-RECORD.
000450     05  EX-FUND-NAME               PIC X(40).
000460     05  EX-FUND-TICKER             PIC X(10).
000470     05  EX-SNAPSHOT-DATE           PIC X(10).
000480     05  EX-CLOSE-PRICE             PIC ZZZZ9.99.
000490     05  EX-DISTRIBUTION            PIC ZZ9.9999.
000500     05  EX-NAV-EROSION-PCT         PIC -ZZ9.99.                   NEM0244
000510     05  EX-TRUE-RETURN-PCT         PIC -ZZ9.99.                   NEM0244
000520     05  EX-FLAG                    PIC X(07).
000530*----------------------------------------------------------------
000540*  ALTERNATE VIEW - THE LITERAL CSV COLUMN-HEADING ROW WRITTEN
000550*  ONCE AT THE TOP OF THE EXPORT FILE.
000560*----------------------------------------------------------------
000570 01  HISTORICAL-EXPORT-HEADER-VIEW REDEFINES
000580         HISTORICAL-EXPORT-RECORD.
000590     05  EX-HEADER-TEXT             PIC X(73)
000600         VALUE "ETF,Ticker,Date,Close Price,Distribution,NAV
000610-        " Erosion %,True Return %,Flag".
000620     05  FILLER                     PIC X(24).
000630*----------------------------------------------------------------
000640*  ALTERNATE VIEW - DECOMPOSED SNAPSHOT-DATE, USED WHEN THE
000650*  EXPORT IS SLICED BY FISCAL YEAR FOR THE AUDIT EXTRACT.
000660*----------------------------------------------------------------
000670 01  HISTORICAL-EXPORT-DATE-VIEW REDEFINES
000680         HISTORICAL-EXPORT-RECORD.
000690     05  FILLER                     PIC X(50).
000700     05  EX-SNAP-CCYY-DATE          PIC 9(4).
000710     05  FILLER                     PIC X(01).
000720     05  EX-SNAP-MM-DATE            PIC 9(2).
000730     05  FILLER                     PIC X(01).
000740     05  EX-SNAP-DD-DATE            PIC 9(2).
000750     05  FILLER                     PIC X(37).
000760*----------------------------------------------------------------
000770*  ALTERNATE VIEW - FLAG FIRST CHARACTER, USED BY THE EXTRACT'S
000780*  QUICK SELL-COUNT TALLY WITHOUT COMPARING THE FULL TEXT FIELD.
000790*----------------------------------------------------------------
000800 01  HISTORICAL-EXPORT-FLAG-CODE-VIEW REDEFINES
000810         HISTORICAL-EXPORT-RECORD.
000820     05  FILLER                     PIC X(90).
000830     05  EX-FLAG-FIRST-CHAR         PIC X(01).
000840     05  FILLER                     PIC X(06).
000850 WORKING-STORAGE SECTION.
000860 PROCEDURE DIVISION.
000870 0000-STUB.
000880     STOP RUN.
