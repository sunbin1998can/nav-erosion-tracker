000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    DISTRIBUTION-RECORD.
000120 AUTHOR.        D. K. WEATHERS.
000130 INSTALLATION.  MERIDIAN FUND SERVICES - SHAREHOLDER SYSTEMS.
000140 DATE-WRITTEN.  03/16/87.
000150 DATE-COMPILED. 07/22/96.
000160 SECURITY.      COMPANY CONFIDENTIAL - RESTRICTED DISTRIBUTION.
000170*================================================================
000180*  NAV EROSION MONITOR (NEM) SUB-SYSTEM.
000190*  DISTRIBUTION-RECORD - ONE ROW PER FUND PER CASH DISTRIBUTION
000200*  (DIVIDEND OR CAPITAL GAIN PER SHARE).  MONTHLY AGGREGATION
000210*  SUMS THESE BY CALENDAR MONTH TO BUILD THE MONTHLY-SNAPSHOT
000220*  DISTRIBUTION TOTAL USED BY THE TRUE-RETURN AND YIELD MATH.
000230*  FILE IS SORTED ASCENDING BY FUND-ID THEN DIST-DATE.
000240*================================================================
000250*  CHANGE LOG
000260*  ----------------------------------------------------------
000270*  DATE      BY   REQUEST    DESCRIPTION
000280*  --------  ---  ---------  ------------------------------
000290*  03/16/87  DKW  NEM-0001   ORIGINAL VERSION.
000300*  02/09/91  RTM  NEM-0075   DIST-AMOUNT WIDENED FROM 9(3)V99
000310*                            TO 9(3)V9(4) TO MATCH THE PRICING
000320*                            VENDOR'S FOUR-DECIMAL FEED CHANGE.
000330*  07/22/96  LNC  NEM-0158   DIST-DATE CONFIRMED CENTURY-SAFE
000340*                            AHEAD OF Y2K PLANNING CYCLE.
000350*================================================================
000360 ENVIRONMENT DIVISION.
000370 CONFIGURATION SECTION.
000380 SOURCE-COMPUTER. IBM-3090.
000390 OBJECT-COMPUTER. IBM-3090.
000400 SPECIAL-NAMES.
000410     C01 IS TOP-OF-FORM.
000420 INPUT-OUTPUT SECTION.
000430 FILE-CONTROL.
000440     SELECT DISTRIBUTION-RECORD ASSIGN TO DISTRIB.
000450 DATA DIVISION.
000460 FILE SECTION.
000470 FD  DISTRIBUTION-RECORD.
000480 01  DISTRIBUTION-RECORD.
000490     05  DS-FUND-ID                 PIC 9(4).
000500     05  DS-DIST-DATE               PIC X(10).
000510     05  DS-DIST-AMOUNT             PIC 9(3)V9(4).                 NEM0075
000520     05  FILLER                     PIC X(01).
000530*----------------------------------------------------------------
000540*  ALTERNATE VIEW - DECOMPOSED DIST-DATE FOR THE MONTH-KEY TEST
000550*  IN THE MONTHLY AGGREGATION PARAGRAPH.
000560*----------------------------------------------------------------
000570 01  DISTRIBUTION-DATE-VIEW REDEFINES DISTRIBUTION-RECORD.
000580     05  FILLER                     PIC X(04).
000590     05  DS-DIST-CCYY-DATE          PIC 9(4).
000600     05  FILLER                     PIC X(01).
000610     05  DS-DIST-MM-DATE            PIC 9(2).
000620     05  FILLER                     PIC X(01).
000630     05  DS-DIST-DD-DATE            PIC 9(2).
000640     05  FILLER                     PIC X(08).
000650*----------------------------------------------------------------
000660*  ALTERNATE VIEW - FUND-ID/DIST-DATE AS ONE SORT-KEY BLOCK,
000670*  MATCHING THE SORT ORDER THE FEED ARRIVES IN.
000680*----------------------------------------------------------------
000690 01  DISTRIBUTION-KEY-VIEW REDEFINES DISTRIBUTION-RECORD.
000700     05  DS-FUND-DIST-KEY           PIC X(14).
000710     05  FILLER                     PIC X(08).
000711*----------------------------------------------------------------
000712*  ALTERNATE VIEW - DISTRIBUTION AMOUNT SPLIT INTO WHOLE AND
000713*  FRACTION PARTS FOR THE OLD DASHBOARD DISPLAY (SEE OMB-2201).
000714*----------------------------------------------------------------
000715 01  DISTRIBUTION-EDIT-VIEW REDEFINES DISTRIBUTION-RECORD.
000716     05  FILLER                     PIC X(14).
000717     05  DS-AMOUNT-WHOLE-PART       PIC 9(3).
000718     05  DS-AMOUNT-FRACTION-PART    PIC 9(4).
000719     05  FILLER                     PIC X(01).
000720 WORKING-STORAGE SECTION.
000730 PROCEDURE DIVISION.
000740 0000-STUB.
000750     STOP RUN.
