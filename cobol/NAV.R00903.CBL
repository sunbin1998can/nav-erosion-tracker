000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    FUND-SCORECARD-BUILDER.
000120 AUTHOR.        R. T. MAYVILLE.
000130 INSTALLATION.  MERIDIAN FUND SERVICES - SHAREHOLDER SYSTEMS.
000140 DATE-WRITTEN.  06/14/94.
000150 DATE-COMPILED. 03/11/14.
000160 SECURITY.      COMPANY CONFIDENTIAL - RESTRICTED DISTRIBUTION.
000170*================================================================
000180*  NAV EROSION MONITOR (NEM) SUB-SYSTEM.
000190*  FUND-SCORECARD-BUILDER - PRINTS ONE LINE PER ACTIVE FUND, IN
000200*  FUND NAME SEQUENCE, SHOWING THE FUND'S LATEST NAV EROSION,
000210*  TRUE RETURN AND WARN/SELL FLAG FROM THE METRICS FILE.  FUNDS
000220*  WITH NO METRICS YET (LESS THAN TWO SNAPSHOTS) PRINT 'NO DATA'.
000230*
000240*  ANY FUND FLAGGED WARNING OR SELL ALSO GETS A ROW ON THE
000250*  NAV-ALERT-RECORD FILE FOR THE MORNING DISTRIBUTION LIST.
000260*
000270*  FUND-MASTER IS ALREADY IN FUND NAME ORDER (SEE NAV.TIP01),
000280*  AND THE METRICS FILE IS SMALL ENOUGH TO HOLD IN A WORKING-
000290*  STORAGE TABLE, KEYED BY FUND-ID, LOADED ONCE AT START-UP.
000300*================================================================
000310*  CHANGE LOG
000320*  ----------------------------------------------------------
000330*  DATE      BY   REQUEST    DESCRIPTION
000340*  --------  ---  ---------  ------------------------------
000350*  06/14/94  RTM  NEM-0112   ORIGINAL VERSION.
000360*  02/17/97  RTM  NEM-0158   ALERT ROWS NOW WRITTEN FOR SELL AS
000370*                            WELL AS WARNING - PREVIOUSLY ONLY
000380*                            WARNING WENT TO THE MORNING LIST.
000390*  09/02/98  LNC  NEM-0179   YEAR 2000 REMEDIATION - RUN-DATE
000400*                            LITERAL ON THE FOOTER LINE NOW A
000410*                            FULL CCYY-MM-DD STRING.
000420*  05/28/03  BAP  NEM-0244   SKIP FUNDS WHERE FM-ACTIVE-FLAG IS
000430*                            OFF - COVERED CALL UNIVERSE NOW
000440*                            INCLUDES NOT-YET-CLEARED FUNDS.
000450*  03/11/14  CJP  NEM-0305   ADDED TOTAL DIST $ COLUMN BETWEEN
000460*                            RETURN % AND FLAG PER SHAREHOLDER
000470*                            SERVICES AUDIT REQUEST - METRICS
000480*                            TABLE NOW ALSO CARRIES THE FUND'S
000490*                            TOTAL DISTRIBUTIONS FOR THE PRINT.
000500*================================================================
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SOURCE-COMPUTER. IBM-3090.
000540 OBJECT-COMPUTER. IBM-3090.
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM.
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590     SELECT FUND-MASTER-FILE ASSIGN TO FUNDMSTR
000600         ORGANIZATION IS LINE SEQUENTIAL
000610         FILE STATUS IS WS-FUND-MASTER-STATUS.
000620     SELECT NAV-METRICS-FILE ASSIGN TO NAVMETR
000630         ORGANIZATION IS LINE SEQUENTIAL
000640         FILE STATUS IS WS-NAV-METRICS-STATUS.
000650     SELECT NAV-ALERT-FILE ASSIGN TO NAVALERT
000660         ORGANIZATION IS LINE SEQUENTIAL
000670         FILE STATUS IS WS-NAV-ALERT-STATUS.
000680     SELECT SCORECARD-REPORT-FILE ASSIGN TO SCORECRD
000690         ORGANIZATION IS LINE SEQUENTIAL
000700         FILE STATUS IS WS-SCORECARD-STATUS.
000710 DATA DIVISION.
000720 FILE SECTION.
000730 FD  FUND-MASTER-FILE.
000740 01  FUND-MASTER-RECORD.
000750     05  FM-FUND-ID                 PIC 9(4).
000760     05  FM-FUND-TICKER             PIC X(10).
000770     05  FM-FUND-NAME               PIC X(40).
000780     05  FM-WARN-THRESHOLD          PIC S9(1)V9(4).
000790     05  FM-SELL-THRESHOLD          PIC S9(1)V9(4).
000800     05  FM-ADDED-DATE              PIC X(10).
000810     05  FM-ACTIVE-FLAG             PIC 9(1).
000820         88  FM-FUND-INACTIVE           VALUE 0.
000830         88  FM-FUND-ACTIVE             VALUE 1.
000840     05  FILLER                     PIC X(05).
000850 01  FUND-MASTER-IDENT-VIEW REDEFINES FUND-MASTER-RECORD.
000860     05  FILLER                     PIC X(04).
000870     05  FM-TICKER-AND-NAME-TEXT    PIC X(50).
000880     05  FILLER                     PIC X(26).
000890*----------------------------------------------------------------
000900*  ALTERNATE VIEW - DECOMPOSED ADDED-DATE, USED WHEN THE FOOTER
000910*  NEEDS TO AGE A FUND FOR THE NEW-LISTING FOOTNOTE.
000920*----------------------------------------------------------------
000930 01  FUND-MASTER-DATE-VIEW REDEFINES FUND-MASTER-RECORD.
000940     05  FILLER                     PIC X(64).
000950     05  FM-ADDED-CCYY-DATE         PIC 9(4).
000960     05  FILLER                     PIC X(01).
000970     05  FM-ADDED-MM-DATE           PIC 9(2).
000980     05  FILLER                     PIC X(01).
000990     05  FM-ADDED-DD-DATE           PIC 9(2).
001000     05  FILLER                     PIC X(06).
001010*----------------------------------------------------------------
001020*  ALTERNATE VIEW - WARN/SELL THRESHOLD PAIR AS ONE BLOCK, USED
001030*  WHEN THE SCORECARD PRINTS A FUND'S LIMITS ON REQUEST.
001040*----------------------------------------------------------------
001050 01  FUND-MASTER-THRESHOLD-VIEW REDEFINES FUND-MASTER-RECORD.
001060     05  FILLER                     PIC X(54).
001070     05  FM-THRESHOLD-PAIR          PIC X(10).
001080     05  FILLER                     PIC X(16).
001090 FD  NAV-METRICS-FILE.
001100 01  NAV-METRICS-RECORD.
001110     05  MR-FUND-ID                 PIC 9(4).
001120     05  MR-CALC-DATE               PIC X(10).
001130     05  MR-WINDOW-START            PIC X(10).
001140     05  MR-WINDOW-END              PIC X(10).
001150     05  MR-START-PRICE             PIC 9(5)V9(4).
001160     05  MR-END-PRICE               PIC 9(5)V9(4).
001170     05  MR-TOTAL-DISTRIBUTIONS     PIC 9(4)V9(4).
001180     05  MR-NAV-EROSION-PCT         PIC S9(3)V9(6).
001190     05  MR-TRUE-RETURN-PCT         PIC S9(3)V9(6).
001200     05  MR-FLAG                    PIC X(07).
001210         88  MR-FLAG-OK                 VALUE 'OK'.
001220         88  MR-FLAG-WARNING            VALUE 'WARNING'.
001230         88  MR-FLAG-SELL               VALUE 'SELL'.
001240     05  FILLER                     PIC X(05).
001250 FD  NAV-ALERT-FILE.
001260 01  NAV-ALERT-RECORD.
001270     05  AL-FUND-TICKER             PIC X(10).
001280     05  AL-FLAG                    PIC X(07).
001290         88  AL-FLAG-WARNING            VALUE 'WARNING'.
001300         88  AL-FLAG-SELL               VALUE 'SELL'.
001310     05  AL-NAV-EROSION-PCT         PIC S9(3)V9(6).
001320     05  FILLER                     PIC X(02).
001330 FD  SCORECARD-REPORT-FILE.
001340 01  SCORECARD-REPORT-LINE          PIC X(80).
001350 WORKING-STORAGE SECTION.
001360 01  WS-FILE-STATUS-GROUP.
001370     05  WS-FUND-MASTER-STATUS      PIC X(02).
001380     05  WS-NAV-METRICS-STATUS      PIC X(02).
001390     05  WS-NAV-ALERT-STATUS        PIC X(02).
001400     05  WS-SCORECARD-STATUS        PIC X(02).
001410 01  WS-EOF-SWITCHES.
001420     05  WS-FUND-MASTER-EOF-SW      PIC X(01) VALUE 'N'.
001430         88  FUND-MASTER-EOF            VALUE 'Y'.
001440     05  WS-NAV-METRICS-EOF-SW      PIC X(01) VALUE 'N'.
001450         88  NAV-METRICS-EOF            VALUE 'Y'.
001460 77  WS-RUN-DATE                    PIC X(10) VALUE                NEM0305
001470         "2003-05-28".
001480*----------------------------------------------------------------
001490*  METRICS TABLE - LOADED ONCE, KEYED BY FUND-ID, SEARCHED FOR
001500*  EACH FUND-MASTER ROW AS THE SCORECARD IS PRINTED.
001510*----------------------------------------------------------------
001520 01  WS-METRICS-TABLE.
001530     05  WS-METRICS-COUNT           PIC 9(4)  COMP.
001540     05  WS-METRICS-ENTRY OCCURS 300 TIMES
001550             INDEXED BY METR-IDX.
001560         10  MT-FUND-ID             PIC 9(4).
001570         10  MT-NAV-EROSION-PCT     PIC S9(3)V9(6).
001580         10  MT-TRUE-RETURN-PCT     PIC S9(3)V9(6).                NEM0305
001590         10  MT-TOTAL-DISTRIBUTIONS PIC 9(4)V9(4).                 NEM0305
001600         10  MT-FLAG                PIC X(07).
001610 77  WS-MATCH-FOUND-SW              PIC X(01).                     NEM0305
001620     88  WS-MATCH-FOUND                 VALUE 'Y'.
001630 01  WS-MATCHED-METRICS.
001640     05  WS-M-NAV-EROSION-PCT       PIC S9(3)V9(6).
001650     05  WS-M-TRUE-RETURN-PCT       PIC S9(3)V9(6).
001660     05  WS-M-TOTAL-DISTRIBUTIONS   PIC 9(4)V9(4).                 NEM0305
001670     05  WS-M-FLAG                  PIC X(07).
001680 01  WS-COUNTERS.
001690     05  WS-FUND-LINE-COUNT         PIC 9(4)  COMP.
001700     05  WS-OK-COUNT                PIC 9(4)  COMP.
001710     05  WS-WARNING-COUNT           PIC 9(4)  COMP.
001720     05  WS-SELL-COUNT              PIC 9(4)  COMP.
001730     05  WS-ALERT-COUNT             PIC 9(4)  COMP.
001740*----------------------------------------------------------------
001750*  PRINT LINE LAYOUTS.
001760*----------------------------------------------------------------
001770 01  WS-HEADING-LINE-1.
001780     05  FILLER PIC X(30) VALUE SPACES.
001790     05  FILLER PIC X(20) VALUE "NAV EROSION SCORECARD".
001800     05  FILLER                     PIC X(30) VALUE SPACES.
001810 01  WS-HEADING-LINE-2.
001820     05  FILLER PIC X(01) VALUE SPACES.
001830     05  FILLER PIC X(40) VALUE "FUND NAME".
001840     05  FILLER PIC X(10) VALUE "TICKER".
001850     05  FILLER PIC X(08) VALUE "EROSION%".                        NEM0305
001860     05  FILLER PIC X(08) VALUE "RETURN%".                         NEM0305
001870     05  FILLER PIC X(08) VALUE "DIST $".                          NEM0305
001880     05  FILLER PIC X(05) VALUE "FLAG".                            NEM0305
001890 01  WS-DETAIL-LINE.
001900     05  WS-D-FUND-NAME             PIC X(40).
001910     05  WS-D-FUND-TICKER           PIC X(10).
001920     05  WS-D-NAV-EROSION-PCT       PIC -ZZ9.99.
001930     05  FILLER                     PIC X(01) VALUE SPACES.        NEM0305
001940     05  WS-D-TRUE-RETURN-PCT       PIC -ZZ9.99.
001950     05  FILLER                     PIC X(01) VALUE SPACES.        NEM0305
001960     05  WS-D-TOTAL-DIST            PIC ZZZ9.99.                   NEM0305
001970     05  WS-D-FLAG                  PIC X(07).
001980 01  WS-NO-DATA-LINE.
001990     05  WS-N-FUND-NAME             PIC X(40).
002000     05  WS-N-FUND-TICKER           PIC X(10).
002010     05  FILLER PIC X(23) VALUE "NO DATA".
002020 01  WS-FOOTER-LINE.
002030     05  FILLER PIC X(08) VALUE "FUNDS: ".
002040     05  WS-F-FUND-COUNT            PIC ZZZ9.
002050     05  FILLER PIC X(06) VALUE " OK: ".
002060     05  WS-F-OK-COUNT              PIC ZZZ9.
002070     05  FILLER PIC X(10) VALUE " WARNING: ".
002080     05  WS-F-WARNING-COUNT         PIC ZZZ9.
002090     05  FILLER PIC X(07) VALUE " SELL: ".
002100     05  WS-F-SELL-COUNT            PIC ZZZ9.
002110     05  FILLER PIC X(09) VALUE " ALERTS: ".
002120     05  WS-F-ALERT-COUNT           PIC ZZZ9.
002130     05  FILLER                     PIC X(08) VALUE SPACES.
002140 PROCEDURE DIVISION.
002150 0000-MAIN-CONTROL.
002160     PERFORM 1000-INITIALIZE-RTN THRU 1000-EXIT.
002170     PERFORM 2000-LOAD-METRICS-TABLE-RTN THRU 2000-EXIT.
002180     PERFORM 3000-WRITE-HEADINGS-RTN THRU 3000-EXIT.
002190     PERFORM 4000-READ-FUND-MASTER-RTN THRU 4000-EXIT.
002200     PERFORM 5000-PROCESS-FUND-MASTER-RTN THRU 5000-EXIT
002210         UNTIL FUND-MASTER-EOF.
002220     PERFORM 8000-WRITE-SCORECARD-FOOTER THRU 8000-EXIT.
002230     PERFORM 9900-CLOSE-FILES-RTN THRU 9900-EXIT.
002240     STOP RUN.
002250*----------------------------------------------------------------
002260 1000-INITIALIZE-RTN.
002270     OPEN INPUT  FUND-MASTER-FILE
002280                 NAV-METRICS-FILE.
002290     OPEN OUTPUT NAV-ALERT-FILE
002300                 SCORECARD-REPORT-FILE.
002310     MOVE ZERO TO WS-METRICS-COUNT
002320                  WS-FUND-LINE-COUNT
002330                  WS-OK-COUNT
002340                  WS-WARNING-COUNT
002350                  WS-SELL-COUNT
002360                  WS-ALERT-COUNT.
002370 1000-EXIT.
002380     EXIT.
002390*----------------------------------------------------------------
002400*  2000 SERIES - LOAD METRICS FILE INTO A WORKING-STORAGE TABLE.
002410*----------------------------------------------------------------
002420 2000-LOAD-METRICS-TABLE-RTN.
002430     PERFORM 2100-READ-NAV-METRICS-RTN THRU 2100-EXIT.
002440     PERFORM 2200-STORE-METRICS-ROW-RTN THRU 2200-EXIT
002450         UNTIL NAV-METRICS-EOF.
002460 2000-EXIT.
002470     EXIT.
002480 2100-READ-NAV-METRICS-RTN.
002490     READ NAV-METRICS-FILE
002500         AT END
002510             MOVE 'Y' TO WS-NAV-METRICS-EOF-SW
002520             GO TO 2100-EXIT.
002530 2100-EXIT.
002540     EXIT.
002550 2200-STORE-METRICS-ROW-RTN.
002560     ADD 1 TO WS-METRICS-COUNT.
002570     SET METR-IDX TO WS-METRICS-COUNT.
002580     MOVE MR-FUND-ID          TO MT-FUND-ID (METR-IDX).
002590     MOVE MR-NAV-EROSION-PCT  TO MT-NAV-EROSION-PCT (METR-IDX).
002600     MOVE MR-TRUE-RETURN-PCT  TO MT-TRUE-RETURN-PCT (METR-IDX).
002610     MOVE MR-TOTAL-DISTRIBUTIONS TO                                NEM0305
002620         MT-TOTAL-DISTRIBUTIONS (METR-IDX).                        NEM0305
002630     MOVE MR-FLAG             TO MT-FLAG (METR-IDX).
002640     PERFORM 2100-READ-NAV-METRICS-RTN THRU 2100-EXIT.
002650 2200-EXIT.
002660     EXIT.
002670*----------------------------------------------------------------
002680 3000-WRITE-HEADINGS-RTN.
002690     WRITE SCORECARD-REPORT-LINE FROM WS-HEADING-LINE-1
002700         AFTER ADVANCING TOP-OF-FORM.
002710     WRITE SCORECARD-REPORT-LINE FROM WS-HEADING-LINE-2
002720         AFTER ADVANCING 2 LINES.
002730 3000-EXIT.
002740     EXIT.
002750 4000-READ-FUND-MASTER-RTN.
002760     READ FUND-MASTER-FILE
002770         AT END
002780             MOVE 'Y' TO WS-FUND-MASTER-EOF-SW
002790             GO TO 4000-EXIT.
002800 4000-EXIT.
002810     EXIT.
002820*----------------------------------------------------------------
002830*  5000 SERIES - ONE SCORECARD LINE PER ACTIVE FUND (BUSINESS
002840*  RULE 10 - INACTIVE FUNDS DO NOT APPEAR ON THE SCORECARD).
002850*----------------------------------------------------------------
002860 5000-PROCESS-FUND-MASTER-RTN.
002870     IF FM-FUND-ACTIVE
002880         ADD 1 TO WS-FUND-LINE-COUNT
002890         PERFORM 5100-FIND-FUND-METRICS-RTN THRU 5100-EXIT
002900         IF WS-MATCH-FOUND
002910             PERFORM 5200-WRITE-DETAIL-LINE-RTN THRU 5200-EXIT
002920             PERFORM 5300-TALLY-FLAG-RTN THRU 5300-EXIT
002930             IF WS-M-FLAG NOT = 'OK'
002940                 PERFORM 5400-WRITE-ALERT-ROW-RTN THRU 5400-EXIT
002950         ELSE
002960             PERFORM 5500-WRITE-NO-DATA-LINE-RTN THRU 5500-EXIT.
002970     PERFORM 4000-READ-FUND-MASTER-RTN THRU 4000-EXIT.
002980 5000-EXIT.
002990     EXIT.
003000 5100-FIND-FUND-METRICS-RTN.
003010     MOVE 'N' TO WS-MATCH-FOUND-SW.
003020     SET METR-IDX TO 1.
003030     SEARCH WS-METRICS-ENTRY
003040         AT END NEXT SENTENCE
003050         WHEN MT-FUND-ID (METR-IDX) = FM-FUND-ID
003060             MOVE 'Y' TO WS-MATCH-FOUND-SW
003070             MOVE MT-NAV-EROSION-PCT (METR-IDX)
003080                 TO WS-M-NAV-EROSION-PCT
003090             MOVE MT-TRUE-RETURN-PCT (METR-IDX)
003100                 TO WS-M-TRUE-RETURN-PCT
003110             MOVE MT-TOTAL-DISTRIBUTIONS (METR-IDX)                NEM0305
003120                 TO WS-M-TOTAL-DISTRIBUTIONS                       NEM0305
003130             MOVE MT-FLAG (METR-IDX) TO WS-M-FLAG.
003140 5100-EXIT.
003150     EXIT.
003160 5200-WRITE-DETAIL-LINE-RTN.
003170     MOVE FM-FUND-NAME              TO WS-D-FUND-NAME.
003180     MOVE FM-FUND-TICKER            TO WS-D-FUND-TICKER.
003190     COMPUTE WS-D-NAV-EROSION-PCT ROUNDED =
003200         WS-M-NAV-EROSION-PCT * 100.
003210     COMPUTE WS-D-TRUE-RETURN-PCT ROUNDED =
003220         WS-M-TRUE-RETURN-PCT * 100.
003230     COMPUTE WS-D-TOTAL-DIST ROUNDED =                             NEM0305
003240         WS-M-TOTAL-DISTRIBUTIONS.                                 NEM0305
003250     MOVE WS-M-FLAG                 TO WS-D-FLAG.
003260     WRITE SCORECARD-REPORT-LINE FROM WS-DETAIL-LINE
003270         AFTER ADVANCING 1 LINE.
003280 5200-EXIT.
003290     EXIT.
003300 5300-TALLY-FLAG-RTN.
003310     IF WS-M-FLAG = 'OK'
003320         ADD 1 TO WS-OK-COUNT
003330     ELSE
003340         IF WS-M-FLAG = 'WARNING'
003350             ADD 1 TO WS-WARNING-COUNT
003360         ELSE
003370             ADD 1 TO WS-SELL-COUNT.
003380 5300-EXIT.
003390     EXIT.
003400 5400-WRITE-ALERT-ROW-RTN.
003410     MOVE FM-FUND-TICKER            TO AL-FUND-TICKER.
003420     MOVE WS-M-FLAG                 TO AL-FLAG.
003430     MOVE WS-M-NAV-EROSION-PCT      TO AL-NAV-EROSION-PCT.
003440     WRITE NAV-ALERT-RECORD.
003450     ADD 1 TO WS-ALERT-COUNT.
003460 5400-EXIT.
003470     EXIT.
003480 5500-WRITE-NO-DATA-LINE-RTN.
003490     MOVE FM-FUND-NAME              TO WS-N-FUND-NAME.
003500     MOVE FM-FUND-TICKER            TO WS-N-FUND-TICKER.
003510     WRITE SCORECARD-REPORT-LINE FROM WS-NO-DATA-LINE
003520         AFTER ADVANCING 1 LINE.
003530 5500-EXIT.
003540     EXIT.
003550*----------------------------------------------------------------
003560 8000-WRITE-SCORECARD-FOOTER.
003570     MOVE WS-FUND-LINE-COUNT        TO WS-F-FUND-COUNT.
003580     MOVE WS-OK-COUNT               TO WS-F-OK-COUNT.
003590     MOVE WS-WARNING-COUNT          TO WS-F-WARNING-COUNT.
003600     MOVE WS-SELL-COUNT             TO WS-F-SELL-COUNT.
003610     MOVE WS-ALERT-COUNT            TO WS-F-ALERT-COUNT.
003620     WRITE SCORECARD-REPORT-LINE FROM WS-FOOTER-LINE
003630         AFTER ADVANCING 2 LINES.
003640 8000-EXIT.
003650     EXIT.
003660 9900-CLOSE-FILES-RTN.
003670     CLOSE FUND-MASTER-FILE
003680           NAV-METRICS-FILE
003690           NAV-ALERT-FILE
003700           SCORECARD-REPORT-FILE.
003710 9900-EXIT.
003720     EXIT.
