000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    NAV-ALERT-RECORD.
000120 AUTHOR.        R. T. MAYVILLE.
000130 INSTALLATION.  MERIDIAN FUND SERVICES - SHAREHOLDER SYSTEMS.
000140 DATE-WRITTEN.  06/14/94.
000150 DATE-COMPILED. 05/28/03.
000160 SECURITY.      COMPANY CONFIDENTIAL - RESTRICTED DISTRIBUTION.
000170*================================================================
000180*  NAV EROSION MONITOR (NEM) SUB-SYSTEM.
000190*  NAV-ALERT-RECORD - ONE ROW PER FUND WHOSE LATEST FLAG IS NOT
000200*  'OK'.  WRITTEN BY THE SCORECARD/ALERT BUILDER AS IT WALKS
000210*  THE FUND MASTER; PICKED UP BY THE MORNING DISTRIBUTION LIST
000220*  THAT PAGES THE PORTFOLIO DESK.
000230*================================================================
000240*  CHANGE LOG
000250*  ----------------------------------------------------------
000260*  DATE      BY   REQUEST    DESCRIPTION
000270*  --------  ---  ---------  ------------------------------
000280*  06/14/94  RTM  NEM-0112   ORIGINAL VERSION - CREATED WHEN
000290*                            PER-FUND THRESHOLDS REPLACED THE
000300*                            OLD HARD-CODED GLOBAL LIMITS.
000310*  05/28/03  BAP  NEM-0244   FLAG WIDENED FROM X(4) TO X(7) TO
000320*                            CARRY 'WARNING' WITHOUT TRUNCATION
000330*                            (WAS PRINTING 'WARN' ON THE LIST).
000340*================================================================
000350 ENVIRONMENT DIVISION.
000360 CONFIGURATION SECTION.
000370 SOURCE-COMPUTER. IBM-3090.
000380 OBJECT-COMPUTER. IBM-3090.
000390 SPECIAL-NAMES.
000400     C01 IS TOP-OF-FORM.
000410 INPUT-OUTPUT SECTION.
000420 FILE-CONTROL.
000430     SELECT NAV-ALERT-RECORD ASSIGN TO NAVALERT.
000440 DATA DIVISION.
000450 FILE SECTION.
000460 FD  NAV-ALERT-RECORD.
000470 01  NAV-ALERT-RECORD.
000480     05  AL-FUND-TICKER             PIC X(10).
000490     05  AL-FLAG                    PIC X(07).                     NEM0244
000500         88  AL-FLAG-WARNING            VALUE 'WARNING'.
000510         88  AL-FLAG-SELL               VALUE 'SELL'.
000520     05  AL-NAV-EROSION-PCT         PIC S9(3)V9(6).
000530     05  FILLER                     PIC X(02).
000540*----------------------------------------------------------------
000550*  ALTERNATE VIEW - TICKER AND FLAG AS ONE IDENTITY BLOCK, USED
000560*  BY THE ALERT-LIST HEADING ROUTINE.
000570*----------------------------------------------------------------
000580 01  NAV-ALERT-IDENT-VIEW REDEFINES NAV-ALERT-RECORD.
000590     05  AL-TICKER-AND-FLAG-TEXT    PIC X(17).
000600     05  FILLER                     PIC X(11).
000610*----------------------------------------------------------------
000620*  ALTERNATE VIEW - NAV-EROSION-PCT SPLIT INTO WHOLE/FRACTION
000630*  FOR THE PRINT-EDIT ROUTINE (SIGN CARRIES ON THE WHOLE PART).
000640*----------------------------------------------------------------
000650 01  NAV-ALERT-EROSION-EDIT-VIEW REDEFINES NAV-ALERT-RECORD.
000660     05  FILLER                     PIC X(17).
000670     05  AL-EROSION-WHOLE-PART      PIC S9(3).
000680     05  AL-EROSION-FRACTION-PART   PIC 9(6).
000690     05  FILLER                     PIC X(02).
000700*----------------------------------------------------------------
000710*  ALTERNATE VIEW - FIRST BYTE OF FLAG ONLY, USED FOR A QUICK
000720*  'S' VS 'W' TEST WHEN COUNTING SELLS AGAINST WARNINGS.
000730*----------------------------------------------------------------
000740 01  NAV-ALERT-FLAG-CODE-VIEW REDEFINES NAV-ALERT-RECORD.
000750     05  FILLER                     PIC X(10).
000760     05  AL-FLAG-FIRST-CHAR         PIC X(01).
000770     05  FILLER                     PIC X(17).
000780 WORKING-STORAGE SECTION.
000790 PROCEDURE DIVISION.
000800 0000-STUB.
000810     STOP RUN.
