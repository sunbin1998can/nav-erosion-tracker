000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    DAILY-PRICE-RECORD.
000120 AUTHOR.        D. K. WEATHERS.
000130 INSTALLATION.  MERIDIAN FUND SERVICES - SHAREHOLDER SYSTEMS.
000140 DATE-WRITTEN.  03/16/87.
000150 DATE-COMPILED. 07/22/96.
000160 SECURITY.      COMPANY CONFIDENTIAL - RESTRICTED DISTRIBUTION.
000170*================================================================
000180*  NAV EROSION MONITOR (NEM) SUB-SYSTEM.
000190*  DAILY-PRICE-RECORD - ONE ROW PER FUND PER TRADING DAY CLOSE.
000200*  FEEDS THE MONTHLY AGGREGATION STEP OF THE NIGHTLY REFRESH,
000210*  WHICH KEEPS THE LAST CLOSE SEEN IN EACH CALENDAR MONTH.
000220*  FILE IS SORTED ASCENDING BY FUND-ID THEN PRICE-DATE BEFORE
000230*  THE REFRESH DRIVER EVER SEES IT.
000240*================================================================
000250*  CHANGE LOG
000260*  ----------------------------------------------------------
000270*  DATE      BY   REQUEST    DESCRIPTION
000280*  --------  ---  ---------  ------------------------------
000290*  03/16/87  DKW  NEM-0001   ORIGINAL VERSION.
000300*  02/09/91  RTM  NEM-0075   CLOSE-PRICE WIDENED FROM 9(5)V99
000310*                            TO 9(5)V9(4) - PRICING VENDOR NOW
000320*                            SENDS FOUR DECIMAL PLACES.
000330*  07/22/96  LNC  NEM-0158   PRICE-DATE CONFIRMED CENTURY-SAFE
000340*                            AHEAD OF Y2K PLANNING CYCLE.
000350*================================================================
000360 ENVIRONMENT DIVISION.
000370 CONFIGURATION SECTION.
000380 SOURCE-COMPUTER. IBM-3090.
000390 OBJECT-COMPUTER. IBM-3090.
000400 SPECIAL-NAMES.
000410     C01 IS TOP-OF-FORM.
000420 INPUT-OUTPUT SECTION.
000430 FILE-CONTROL.
000440     SELECT DAILY-PRICE-RECORD ASSIGN TO DLYPRICE.
000450 DATA DIVISION.
000460 FILE SECTION.
000470 FD  DAILY-PRICE-RECORD.
000480 01  DAILY-PRICE-RECORD.
000490     05  DP-FUND-ID                 PIC 9(4).
000500     05  DP-PRICE-DATE              PIC X(10).
000510     05  DP-CLOSE-PRICE             PIC 9(5)V9(4).                 NEM0075
000520     05  FILLER                     PIC X(01).
000530*----------------------------------------------------------------
000540*  ALTERNATE VIEW - DECOMPOSED PRICE-DATE FOR THE MONTH-KEY TEST
000550*  IN THE MONTHLY AGGREGATION PARAGRAPH (FIRST 7 BYTES = MONTH).
000560*----------------------------------------------------------------
000570 01  DAILY-PRICE-DATE-VIEW REDEFINES DAILY-PRICE-RECORD.
000580     05  FILLER                     PIC X(04).
000590     05  DP-PRICE-CCYY-DATE         PIC 9(4).
000600     05  FILLER                     PIC X(01).
000610     05  DP-PRICE-MM-DATE           PIC 9(2).
000620     05  FILLER                     PIC X(01).
000630     05  DP-PRICE-DD-DATE           PIC 9(2).
000640     05  FILLER                     PIC X(10).
000650*----------------------------------------------------------------
000660*  ALTERNATE VIEW - FUND-ID/PRICE-DATE AS ONE SORT-KEY BLOCK,
000670*  MATCHING THE SORT ORDER THE FEED ARRIVES IN.
000680*----------------------------------------------------------------
000690 01  DAILY-PRICE-KEY-VIEW REDEFINES DAILY-PRICE-RECORD.
000700     05  DP-FUND-PRICE-KEY          PIC X(14).
000710     05  FILLER                     PIC X(10).
000711*----------------------------------------------------------------
000712*  ALTERNATE VIEW - CLOSE PRICE SPLIT INTO WHOLE AND FRACTION
000713*  PARTS FOR THE OLD DASHBOARD DISPLAY (SEE OMB-2201).
000714*----------------------------------------------------------------
000715 01  DAILY-PRICE-EDIT-VIEW REDEFINES DAILY-PRICE-RECORD.
000716     05  FILLER                     PIC X(14).
000717     05  DP-CLOSE-WHOLE-PART        PIC 9(5).
000718     05  DP-CLOSE-FRACTION-PART     PIC 9(4).
000719     05  FILLER                     PIC X(01).
000720 WORKING-STORAGE SECTION.
000730 PROCEDURE DIVISION.
000740 0000-STUB.
000750     STOP RUN.
