000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    NAV-METRICS-RECORD.
000120 AUTHOR.        R. T. MAYVILLE.
000130 INSTALLATION.  MERIDIAN FUND SERVICES - SHAREHOLDER SYSTEMS.
000140 DATE-WRITTEN.  06/14/94.
000150 DATE-COMPILED. 05/28/03.
000160 SECURITY.      COMPANY CONFIDENTIAL - RESTRICTED DISTRIBUTION.
000170*================================================================
000180*  NAV EROSION MONITOR (NEM) SUB-SYSTEM.
000190*  NAV-METRICS-RECORD - ONE ROW PER FUND PER NIGHTLY RUN.
000200*  WRITTEN BY THE REFRESH DRIVER'S METRICS CALCULATOR PARAGRAPH
000210*  ONCE THE FUND HAS AT LEAST TWO MONTHLY SNAPSHOTS.  READ BACK
000220*  BY THE SCORECARD, BREAKDOWN AND EXPORT PROGRAMS FOR EACH
000230*  FUND'S LATEST-KNOWN EROSION, RETURN AND FLAG.
000240*================================================================
000250*  CHANGE LOG
000260*  ----------------------------------------------------------
000270*  DATE      BY   REQUEST    DESCRIPTION
000280*  --------  ---  ---------  ------------------------------
000290*  06/14/94  RTM  NEM-0112   ORIGINAL VERSION - CREATED WHEN
000300*                            PER-FUND THRESHOLDS REPLACED THE
000310*                            OLD HARD-CODED GLOBAL LIMITS.
000320*  09/02/98  LNC  NEM-0179   YEAR 2000 REMEDIATION - CALC-DATE,
000330*                            WINDOW-START, WINDOW-END ARE ALL
000340*                            FULL CCYY-MM-DD STRINGS ALREADY.
000350*  05/28/03  BAP  NEM-0244   TRUE-RETURN-PCT ADDED ALONGSIDE
000360*                            NAV-EROSION-PCT SO THE BREAKDOWN
000370*                            REPORT NO LONGER RECOMPUTES IT.
000380*================================================================
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410 SOURCE-COMPUTER. IBM-3090.
000420 OBJECT-COMPUTER. IBM-3090.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM.
000450 INPUT-OUTPUT SECTION.
000460 FILE-CONTROL.
000470     SELECT NAV-METRICS-RECORD ASSIGN TO NAVMETR.
000480 DATA DIVISION.
000490 FILE SECTION.
000500 FD  NAV-METRICS-RECORD.
000510 01  NAV-METRICS-RECORD.
000520     05  MR-FUND-ID                 PIC 9(4).
000530     05  MR-CALC-DATE               PIC X(10).
000540     05  MR-WINDOW-START            PIC X(10).
000550     05  MR-WINDOW-END              PIC X(10).
000560     05  MR-START-PRICE             PIC 9(5)V9(4).
000570     05  MR-END-PRICE               PIC 9(5)V9(4).
000580     05  MR-TOTAL-DISTRIBUTIONS     PIC 9(4)V9(4).
000590     05  MR-NAV-EROSION-PCT         PIC S9(3)V9(6).                NEM0244
000600     05  MR-TRUE-RETURN-PCT         PIC S9(3)V9(6).                NEM0244
000610     05  MR-FLAG                    PIC X(07).
000620         88  MR-FLAG-OK                 VALUE 'OK'.
000630         88  MR-FLAG-WARNING            VALUE 'WARNING'.
000640         88  MR-FLAG-SELL               VALUE 'SELL'.
000650     05  FILLER                     PIC X(05).
000660*----------------------------------------------------------------
000670*  ALTERNATE VIEW - DECOMPOSED CALC-DATE, USED BY THE SCORECARD
000680*  FOOTER WHEN PRINTING THE RUN DATE.
000690*----------------------------------------------------------------
000700 01  NAV-METRICS-CALC-DATE-VIEW REDEFINES NAV-METRICS-RECORD.
000710     05  FILLER                     PIC X(04).
000720     05  MR-CALC-CCYY-DATE          PIC 9(4).
000730     05  FILLER                     PIC X(01).
000740     05  MR-CALC-MM-DATE            PIC 9(2).
000750     05  FILLER                     PIC X(01).
000760     05  MR-CALC-DD-DATE            PIC 9(2).
000770     05  FILLER                     PIC X(76).
000780*----------------------------------------------------------------
000790*  ALTERNATE VIEW - DECOMPOSED WINDOW-START, USED BY THE
000800*  BREAKDOWN REPORT'S FUND HEADER LINE.
000810*----------------------------------------------------------------
000820 01  NAV-METRICS-WINSTART-VIEW REDEFINES NAV-METRICS-RECORD.
000830     05  FILLER                     PIC X(14).
000840     05  MR-WINSTART-CCYY-DATE      PIC 9(4).
000850     05  FILLER                     PIC X(01).
000860     05  MR-WINSTART-MM-DATE        PIC 9(2).
000870     05  FILLER                     PIC X(01).
000880     05  MR-WINSTART-DD-DATE        PIC 9(2).
000890     05  FILLER                     PIC X(66).
000900*----------------------------------------------------------------
000910*  ALTERNATE VIEW - DECOMPOSED WINDOW-END, USED BY THE SAME
000920*  FUND HEADER LINE.
000930*----------------------------------------------------------------
000940 01  NAV-METRICS-WINEND-VIEW REDEFINES NAV-METRICS-RECORD.
000950     05  FILLER                     PIC X(24).
000960     05  MR-WINEND-CCYY-DATE        PIC 9(4).
000970     05  FILLER                     PIC X(01).
000980     05  MR-WINEND-MM-DATE          PIC 9(2).
000990     05  FILLER                     PIC X(01).
001000     05  MR-WINEND-DD-DATE          PIC 9(2).
001010     05  FILLER                     PIC X(56).
001020 WORKING-STORAGE SECTION.
001030 PROCEDURE DIVISION.
001040 0000-STUB.
001050     STOP RUN.
